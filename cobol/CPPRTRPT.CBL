000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.              CPPRTRPT.
000030 AUTHOR.                  R T OKONKWO.
000040 INSTALLATION.            CAPITAL PLANNING DIVISION.
000050 DATE-WRITTEN.            05/14/87.
000060 DATE-COMPILED.
000070 SECURITY.                CAPITAL PLANNING DIVISION USE ONLY.
000080*                         NOT FOR RELEASE OUTSIDE FINANCE.

000100***************************************************************
000110* CPPRTRPT - CAPITAL PROJECT PORTFOLIO REPORT                 *
000120*                                                              *
000130* READS THE MONTHLY CAPITAL PROJECT FEED, CLEANSES THE MONEY  *
000140* COLUMNS, DERIVES THE PORTFOLIO FINANCIAL MEASURES AND       *
000150* BUILDS THE PORTFOLIO REPORT (KEY METRICS, PROJECT DETAILS,  *
000160* SPEND VARIANCE RANKING, BUDGET IMPACT / REALLOCATION         *
000170* INSIGHT, AND PROJECT PERFORMANCE RANKING).  THE ENRICHED    *
000180* RECORDS ARE ALSO WRITTEN TO A FLAT FILE FOR THE DOWNSTREAM  *
000190* EXTRACT JOBS.                                                *
000200*                                                              *
000210*    CHANGE LOG                                                *
000220*    ----------                                                *
000230*    05/14/87  RTO  CR-1987-0142  ORIGINAL PROGRAM.  BUILDS    *
000240*                   THE CAPITAL PROJECT PORTFOLIO REPORT OFF  *
000250*                   THE MONTHLY PROJECT FEED.                  *
000260*    06/02/87  RTO  CR-1987-0151  ADDED THE REALLOCATION       *
000270*                   INSIGHT SECTION REQUESTED BY CAPITAL       *
000280*                   PLANNING.                                  *
000290*    11/19/88  RTO  CR-1988-0310  CORRECTED RUN-RATE DIVISOR - *
000300*                   WAS DIVIDING BY YTD MONTHS INSTEAD OF 12.  *
000310*    03/08/91  MJP  CR-1991-0065  ADDED PROJECT-PERFORMANCE    *
000320*                   RANKING - BEST 5 / WORST 5 BY SPREAD       *
000330*                   SCORE.                                     *
000340*    09/23/91  MJP  CR-1991-0201  SPREAD SCORE NOW ROUNDS      *
000350*                   HALF-UP TO MATCH FINANCE DESK CALCS.       *
000360*    02/14/94  DKV  CR-1994-0033  ADDED THE ENRICHED OUTPUT    *
000370*                   FILE SO THE EXTRACT JOBS STOP RE-DERIVING  *
000380*                   THE YEAR TOTALS THEMSELVES.                *
000390*    07/11/94  DKV  CR-1994-0118  WARNING COUNTER ADDED FOR    *
000400*                   PROJECTS MISSING PRIOR-YEAR ACTUALS.       *
000410*    01/30/96  DKV  CR-1996-0022  TOP-N FOR SPEND VARIANCE     *
000420*                   MOVED TO A WORKING-STORAGE CONSTANT - WAS  *
000430*                   HARD CODED AT 10.                          *
000440*    08/05/98  SRH  CR-1998-0276  YEAR 2000 REMEDIATION - RUN  *
000450*                   DATE CENTURY IS NOW WINDOWED (00-49 =      *
000460*                   20XX, 50-99 = 19XX).                       *
000470*    12/29/99  SRH  CR-1999-0410  Y2K FINAL SIGN-OFF.  VERIFIED*
000480*                   FISCAL YEAR ROLLOVER ON TEST DECK TY00.    *
000490*    04/17/03  TAB  CR-2003-0087  BUDGET IMPACT SECTION NOW    *
000500*                   SKIPS THE REALLOCATION LINE WHEN EITHER    *
000510*                   LIST IS EMPTY - WAS PRINTING ZERO TOTALS.  *
000520*    10/02/06  TAB  CR-2006-0155  DETAIL LINE SPLIT ACROSS     *
000530*                   THREE PRINT LINES - WIDE LAYOUT WAS        *
000540*                   TRUNCATING PAST COLUMN 132.                *
000550*    06/14/11  PDQ  CR-2011-0064  FINANCE DESK AUDIT FOUND     *
000560*                   RUN-RATE HAD REGRESSED TO THE PRE-1988     *
000570*                   YTD-MONTHS DIVISOR, AND THAT AVG-ACTUAL    *
000580*                   AND SPREAD SCORE WERE BUILT OFF THE FULL-  *
000590*                   YEAR AVERAGES INSTEAD OF YTD ACTUAL AND    *
000600*                   THE TWELVE MONTHLY VARIANCES.  ALL THREE   *
000610*                   FORMULAS CORRECTED TO MATCH THE WRITTEN    *
000620*                   PORTFOLIO-REPORT SPECIFICATION.            *
000630*    06/21/11  PDQ  CR-2011-0065  SAME AUDIT - AVERAGE RUN     *
000640*                   RATE ON THE KEY METRICS REPORT WAS A      *
000650*                   YTD-ACTUAL-OVER-CURRENT-MONTH RATIO, NOT  *
000660*                   THE PORTFOLIO MEAN OF RUN-RATE-PER-MONTH. *
000670*                   NOW DIVIDES THE ALREADY-ACCUMULATED       *
000680*                   RUN-RATE TOTAL BY PROJECT COUNT.          *
000690*    06/28/11  PDQ  CR-2011-0066  SAME AUDIT - CAPITAL VARIANCE*
000700*                   WAS BUSINESS-ALLOCATION MINUS FORECAST     *
000710*                   TWICE OVER (ONCE HERE AND ONCE BY THE      *
000720*                   BA-VS-FORECAST VENDOR FEED) BECAUSE THE    *
000730*                   SPLIT WAS KEYED OFF THE CAPITAL PLAN       *
000740*                   TOTAL INSTEAD OF THE BUSINESS ALLOCATION - *
000750*                   UNDERSPEND/OVERSPEND/NET-REALLOC AND EVERY *
000760*                   REPORT SECTION THAT USES THEM WERE WRONG.  *
000770*                   NOW KEYED OFF BUSINESS-ALLOCATION PER THE  *
000780*                   WRITTEN SPECIFICATION.                     *
000790*    07/05/11  PDQ  CR-2011-0067  REALLOCATION LINE IN BUDGET  *
000800*                   IMPACT WAS STILL PRINTING UNCONDITIONALLY  *
000810*                   - THE 2003 FIX NEVER ACTUALLY TOOK.  NOW   *
000820*                   GATED ON BOTH THE OVERSPEND AND UNDERSPEND *
000830*                   LISTS BEING NON-EMPTY, WITH AN             *
000840*                   INFORMATIONAL LINE OTHERWISE.              *
000850*    07/12/11  PDQ  CR-2011-0068  KEY METRICS NOW PRINTS THE    *
000860*                   PORTFOLIO PROJECT COUNT AS ITS FIRST LINE  *
000870*                   - WAS USED INTERNALLY BUT NEVER REPORTED.  *
000880*    07/19/11  PDQ  CR-2011-0069  SAME AUDIT - MAX-PROJECTS    *
000890*                   WAS DECLARED AS THE PROJECT-TBL CAP BUT    *
000900*                   NEVER CHECKED, SO A 501ST INPUT RECORD     *
000910*                   WOULD HAVE SUBSCRIPTED THE TABLE OUT OF    *
000920*                   BOUNDS.  2000-MAINLINE NOW STOPS FILING    *
000930*                   NEW PROJECTS ONCE THE TABLE IS FULL.  ALSO *
000940*                   DROPPED ERR-SWITCH (DEAD SINCE THE PORT    *
000950*                   FROM CBLANL05 - NEVER SET OR TESTED HERE)  *
000960*                   AND THE UPSI-0 DETAIL-SUPPRESS SWITCH      *
000970*                   NAMES IN SPECIAL-NAMES, WHICH NO PARAGRAPH *
000980*                   EVER TESTED.                               *
000990***************************************************************

001010 ENVIRONMENT DIVISION.
001020 CONFIGURATION SECTION.
001030 SPECIAL-NAMES.
001040     C01 IS TOP-OF-FORM
001050     CLASS NUMERIC-TEXT IS "0" THRU "9".

001070 INPUT-OUTPUT SECTION.
001080 FILE-CONTROL.

001100     SELECT PROJECTS-FILE
001110         ASSIGN TO PROJIN
001120         ORGANIZATION IS LINE SEQUENTIAL.

001140     SELECT ENRICHED-FILE
001150         ASSIGN TO PROJENR
001160         ORGANIZATION IS LINE SEQUENTIAL.

001180     SELECT REPORT-FILE
001190         ASSIGN TO PROJRPT
001200         ORGANIZATION IS RECORD SEQUENTIAL.

001220 DATA DIVISION.
001230 FILE SECTION.

001250 FD  PROJECTS-FILE
001260     LABEL RECORD IS STANDARD
001270     RECORD CONTAINS 842 CHARACTERS
001280     DATA RECORD IS I-REC.

001300*    I-REC - THE MONTHLY PROJECT FEED AS HANDED OFF BY THE
001310*    PLANNING SYSTEM EXTRACT.  EVERY DOLLAR FIELD COMES IN AS
001320*    DISPLAY TEXT RATHER THAN NUMERIC BECAUSE THE UPSTREAM
001330*    SYSTEM FORMATS THEM WITH COMMAS FOR ITS OWN SCREEN
001340*    REPORTS AND NEVER STRIPS THEM BEFORE THE EXTRACT RUNS -
001350*    THAT IS WHAT THE "-RAW" SUFFIX MARKS AND WHY 9700-
001360*    CLEANSE-AMOUNT EXISTS.  THE TRAILING 20-BYTE FILLER IS
001370*    GROWTH ROOM THE PLANNING SYSTEM'S OWNERS PROMISED YEARS
001380*    AGO FOR AN ADDITIONAL CLASSIFICATION FIELD THAT HAS
001390*    NEVER MATERIALIZED.
001400 01  I-REC.
001410*    IDENTIFYING AND DESCRIPTIVE FIELDS - CARRIED THROUGH TO
001420*    THE WORKING TABLE AND THE ENRICHED FILE UNCHANGED.
001430     05  I-PORTFOLIO               PIC X(20).
001440     05  I-SUB-PORTFOLIO           PIC X(20).
001450     05  I-PROJECT-ID              PIC X(10).
001460     05  I-PROJECT-NAME            PIC X(30).
001470     05  I-PROJECT-MGR             PIC X(20).
001480     05  I-BRS-CLASS               PIC X(15).
001490     05  I-FUND-DECISION           PIC X(10).
001500*    THE FIVE SINGLE-VALUE MONEY COLUMNS - ONE PER PROJECT,
001510*    NOT PER MONTH.  CLEANSED BY 2100-CLEANSE-SCALARS.
001520     05  I-BUSINESS-ALLOC-RAW      PIC X(17).
001530     05  I-CURRENT-EAC-RAW         PIC X(17).
001540     05  I-PRIOR-YRS-ACT-RAW       PIC X(17).
001550     05  I-QE-FCST-VS-PLAN-RAW     PIC X(17).
001560     05  I-FCST-VS-BA-RAW          PIC X(17).
001570*    THE THREE TWELVE-MONTH ARRAYS - ACTUAL, FORECAST AND
001580*    PLAN SPEND BY CALENDAR MONTH.  CLEANSED A MONTH AT A
001590*    TIME BY 2150-CLEANSE-MONTHS.
001600     05  I-MONTH-ACTUAL-RAW        PIC X(17) OCCURS 12 TIMES.
001610     05  I-MONTH-FORECAST-RAW      PIC X(17) OCCURS 12 TIMES.
001620     05  I-MONTH-PLAN-RAW          PIC X(17) OCCURS 12 TIMES.
001630     05  FILLER                    PIC X(20).

001650 FD  ENRICHED-FILE
001660     LABEL RECORD IS STANDARD
001670     RECORD CONTAINS 868 CHARACTERS
001680     DATA RECORD IS E-REC.

001700*    E-REC - ADDED BY CR-1994-0033 SO THE DOWNSTREAM EXTRACT
001710*    JOBS COULD PICK UP THIS PROGRAM'S DERIVED MEASURES
001720*    DIRECTLY INSTEAD OF RE-DERIVING THE YEAR TOTALS, RUN
001730*    RATE, VARIANCES, AND SPREAD SCORE THEMSELVES.  LAYOUT
001740*    IS THE CLEAN NUMERIC MIRROR OF I-REC (NO MORE "-RAW"
001750*    TEXT FIELDS) PLUS EVERY FIELD 2300-CALC-DERIVED
001760*    COMPUTES.  WRITTEN ONCE PER PROJECT BY 2600-WRITE-
001770*    ENRICHED, IMMEDIATELY AFTER THE PROJECT IS FILED INTO
001780*    PROJECT-TABLE.
001790 01  E-REC.
001800     05  E-PORTFOLIO               PIC X(20).
001810     05  E-SUB-PORTFOLIO           PIC X(20).
001820     05  E-PROJECT-ID              PIC X(10).
001830     05  E-PROJECT-NAME            PIC X(30).
001840     05  E-PROJECT-MGR             PIC X(20).
001850     05  E-BRS-CLASS               PIC X(15).
001860     05  E-FUND-DECISION           PIC X(10).
001870     05  E-BUSINESS-ALLOC          PIC S9(11)V99.
001880     05  E-CURRENT-EAC             PIC S9(11)V99.
001890     05  E-PRIOR-YRS-ACT           PIC S9(11)V99.
001900     05  E-QE-FCST-VS-PLAN         PIC S9(11)V99.
001910     05  E-FCST-VS-BA              PIC S9(11)V99.
001920     05  E-MONTH-ACTUAL            PIC S9(11)V99 OCCURS 12 TIMES.
001930     05  E-MONTH-FORECAST          PIC S9(11)V99 OCCURS 12 TIMES.
001940     05  E-MONTH-PLAN              PIC S9(11)V99 OCCURS 12 TIMES.
001950*    YEAR-TO-DATE AND FULL-YEAR ROLLUPS (RULES 2-4).
001960     05  E-YEAR-ACTUALS            PIC S9(11)V99.
001970     05  E-YEAR-FORECASTS          PIC S9(11)V99.
001980     05  E-YEAR-CAPITAL-PLAN       PIC S9(11)V99.
001990     05  E-ACTUALS-TO-DATE         PIC S9(11)V99.
002000     05  E-YTD-ACTUAL              PIC S9(11)V99.
002010     05  E-RUN-RATE                PIC S9(11)V99.
002020*    CAPITAL-VARIANCE FAMILY - SPLIT INTO UNDERSPEND/
002030*    OVERSPEND/NET-REALLOC PER CR-2011-0066'S CORRECTION.
002040     05  E-CAP-VARIANCE            PIC S9(11)V99.
002050     05  E-UNDERSPEND              PIC S9(11)V99.
002060     05  E-OVERSPEND               PIC S9(11)V99.
002070     05  E-NET-REALLOC             PIC S9(11)V99.
002080*    PERFORMANCE-RANKING INPUTS - SPREAD SCORE IS THE
002090*    MEASURE 3600-PERFORMANCE-RANK SORTS ON.
002100     05  E-AVG-ACTUAL              PIC S9(11)V99.
002110     05  E-AVG-FORECAST            PIC S9(11)V99.
002120     05  E-SPEND-VARIANCE          PIC S9(11)V99.
002130     05  E-SPREAD-SCORE            PIC S9(11)V99.
002140     05  E-PRIOR-YR-WARN-SW        PIC X.
002150*    27-BYTE TAIL FILLER PADS THIS RECORD OUT TO THE 868-
002160*    CHARACTER LENGTH DECLARED ON THE FD - HOLDOVER ROOM FOR
002170*    A SECOND INDICATOR BYTE IF A FUTURE RULE EVER NEEDS ONE.
002180     05  FILLER                    PIC X(27).

002200 FD  REPORT-FILE
002210*    STANDARD 132-COLUMN WIDE-CARRIAGE LAYOUT - EVERY REPORT
002220*    LINE GROUP IN WORKING-STORAGE (DIVISION-TITLE THROUGH
002230*    PERFORMANCE-LINE) IS MOVED INTO PRTLINE BEFORE THE WRITE,
002240*    NEVER REDEFINED OVER IT, SO EACH GROUP CAN HOLD WHATEVER
002250*    SPACING ITS OWN REPORT SECTION NEEDS.  FOOTING AT 55 OF 60
002260*    LEAVES FIVE LINES FOR THE CARRIAGE-CONTROL CHANNEL SKIP
002270*    BEFORE THE NEXT PAGE HEADING.
002280     LABEL RECORD IS OMITTED
002290     RECORD CONTAINS 132 CHARACTERS
002300     LINAGE IS 60 WITH FOOTING AT 55
002310     DATA RECORD IS PRTLINE.

002330 01  PRTLINE                       PIC X(132).

002350 WORKING-STORAGE SECTION.

002370*    C-PCTR IS A 77-LEVEL RATHER THAN PART OF A GROUP BECAUSE
002380*    IT IS A STANDALONE COUNTER WITH NO RELATED FIELDS - THE
002390*    SHOP'S CONVENTION FOR SWITCHES AND COUNTERS THAT DO NOT
002400*    BELONG TO ANY PARTICULAR RECORD OR TABLE.
002410 77  C-PCTR                        PIC 99         COMP VALUE ZERO.

002430*    WORK-AREA - THE SINGLE END-OF-FILE SWITCH THAT DRIVES THE
002440*    2000-MAINLINE PERFORM UNTIL LOOP IN THE MAIN PROCEDURE
002450*    DIVISION PARAGRAPH.  "YES" AT PROGRAM START, FLIPPED TO
002460*    "NO" BY 9000-READ'S AT END CLAUSE.
002470 01  WORK-AREA.
002480     05  MORE-RECS                 PIC XXX        VALUE "YES".

002500*    MAXIMUM PROJECTS THE PORTFOLIO TABLE WILL HOLD IN ONE RUN -
002510*    TESTED BY 2000-MAINLINE BEFORE FILING A NEW PROJECT ROW.
002520     05  MAX-PROJECTS              PIC 9(4)  COMP  VALUE 0500.
002530*    TOP-N CONSTANTS - HOW MANY LINES EACH RANKING SECTION
002540*    PRINTS.  MOVED TO WORKING-STORAGE BY CR-1996-0022 AFTER
002550*    YEARS OF THE VARIANCE FIGURE BEING HARD CODED INSIDE
002560*    3400-VARIANCE-RANK ITSELF - A CHANGE TO THE DESK'S
002570*    REPORTING PREFERENCE NO LONGER MEANS TOUCHING THE
002580*    PROCEDURE DIVISION.
002590     05  TOP-N-VARIANCE            PIC 99    COMP  VALUE 15.
002600     05  TOP-N-BUDGET              PIC 9     COMP  VALUE 5.
002610     05  TOP-N-PERFORMANCE         PIC 9     COMP  VALUE 5.

002630*    COUNTS PROJECTS CLEANSED WITH NO PRIOR-YEAR ACTUALS ON
002640*    FILE - PRINTED ON WARN-LINE, ADDED BY CR-1994-0118.
002650     05  C-PRIOR-YR-WARN-CTR       PIC 9(5)  COMP  VALUE ZERO.

002670*    SCRATCH FIELDS FOR THE DERIVED-MEASURE CALCULATOR.
002680     05  WS-YTD-DIVISOR            PIC 99    COMP  VALUE ZERO.
002690     05  WS-MONTH-DIFF             PIC S9(11)V99  VALUE ZERO.
002700     05  WS-SPREAD-SUM             PIC S9(11)V99  VALUE ZERO.

002720*    PORTFOLIO KEY-METRIC ACCUMULATORS.
002730     05  C-SUM-YTD-ACTUAL          PIC S9(13)V99  VALUE ZERO.
002740     05  C-SUM-FORECASTED          PIC S9(13)V99  VALUE ZERO.
002750     05  C-SUM-RUN-RATE            PIC S9(13)V99  VALUE ZERO.
002760     05  C-AVG-RUN-RATE            PIC S9(11)V99  VALUE ZERO.
002770     05  C-SUM-UNDERSPEND          PIC S9(13)V99  VALUE ZERO.
002780     05  C-SUM-OVERSPEND           PIC S9(13)V99  VALUE ZERO.
002790     05  C-SUM-NET-REALLOC         PIC S9(13)V99  VALUE ZERO.
002800     05  FILLER                    PIC X(01)      VALUE SPACE.

002820*    INSTALLATION PARAMETERS - OPERATIONS RESETS THESE TWO
002830*    VALUES EACH MONTH-END CLOSE BEFORE THIS JOB IS RESUBMITTED.
002840 01  RUN-PARAMETERS.
002850*    THE VALUE CLAUSES BELOW ARE JUST COMPILE-TIME DEFAULTS -
002860*    1000-INIT OVERWRITES BOTH FROM THE SYSTEM DATE ON EVERY
002870*    RUN, SO THESE NEVER ACTUALLY REACH THE REPORT UNCHANGED.
002880     05  WS-CURRENT-FY             PIC 9(4)       VALUE 2026.
002890     05  WS-CURRENT-MONTH          PIC 99         VALUE 07.
002900     05  FILLER                    PIC X(01)      VALUE SPACE.

002920*    RECEIVING FIELD FOR ACCEPT ... FROM DATE - TWO-DIGIT
002930*    YEAR, MONTH, DAY IN THAT ORDER, THE SHAPE THE COMPILER'S
002940*    DATE INTRINSIC HAS ALWAYS RETURNED ON THIS PLATFORM.
002950 01  SYS-DATE.
002960     05  I-YY                      PIC 99.
002970     05  I-MONTH                   PIC 99.
002980     05  I-DAY                     PIC 99.
002990     05  FILLER                    PIC X(01)      VALUE SPACE.

003010*    CENTURY-WINDOWING SCRATCH - SEE THE Y2K BANNER ON
003020*    1000-INIT FOR WHY THIS IS STILL HERE.
003030 01  RUN-DATE-WORK.
003040     05  WS-RUN-CCYY               PIC 9(4)       VALUE ZERO.
003050     05  WS-RUN-WINDOW-CC          PIC 99         VALUE ZERO.
003060     05  FILLER                    PIC X(01)      VALUE SPACE.

003080*    EDITED RUN-DATE FOR THE REPORT TITLE LINE - SLASHES
003090*    BUILT IN AS LITERAL FILLER RATHER THAN AN EDITED PICTURE
003100*    CLAUSE SINCE THE THREE PARTS ARE MOVED IN SEPARATELY.
003110 01  O-RUN-DATE.
003120     05  O-RUN-MM                  PIC 99.
003130     05  FILLER                    PIC X          VALUE "/".
003140     05  O-RUN-DD                  PIC 99.
003150     05  FILLER                    PIC X          VALUE "/".
003160     05  O-RUN-CCYY                PIC 9(4).

003180*    MONTH NAME TABLE, LOADED ONCE AT COMPILE TIME AND
003190*    REFERENCED BY MONTH SUBSCRIPT ON THE DETAIL AND HEADING
003200*    LINES - AVOIDS A TWELVE-WAY IF/EVALUATE ON EVERY RECORD.
003210 01  MONTH-NAME-LIST.
003220     05  FILLER                    PIC X(9)  VALUE "JANUARY  ".
003230     05  FILLER                    PIC X(9)  VALUE "FEBRUARY ".
003240     05  FILLER                    PIC X(9)  VALUE "MARCH    ".
003250     05  FILLER                    PIC X(9)  VALUE "APRIL    ".
003260     05  FILLER                    PIC X(9)  VALUE "MAY      ".
003270     05  FILLER                    PIC X(9)  VALUE "JUNE     ".
003280     05  FILLER                    PIC X(9)  VALUE "JULY     ".
003290     05  FILLER                    PIC X(9)  VALUE "AUGUST   ".
003300     05  FILLER                    PIC X(9)  VALUE "SEPTEMBER".
003310     05  FILLER                    PIC X(9)  VALUE "OCTOBER  ".
003320     05  FILLER                    PIC X(9)  VALUE "NOVEMBER ".
003330     05  FILLER                    PIC X(9)  VALUE "DECEMBER ".
003340 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-LIST.
003350     05  T-MONTH-NAME              PIC X(9)  OCCURS 12 TIMES.

003370 01  O-REPORT-MONTH-NAME           PIC X(9).

003390*    ==================================================
003400*    AMOUNT-CLEANSING WORK AREA.
003410*    ==================================================
003420 01  CLEAN-WORK.
003430*    WS-CLEAN-IN/WS-CLEAN-OUT ARE THE CALLING INTERFACE TO
003440*    9700-CLEANSE-AMOUNT - MOVE THE RAW TEXT FIELD IN, PERFORM
003450*    9700, TAKE THE CLEAN SIGNED AMOUNT BACK OUT.  EVERYTHING
003460*    ELSE IN THIS GROUP IS PRIVATE SCRATCH SPACE FOR 9700 AND
003470*    9705 AND IS NOT REFERENCED ANYWHERE ELSE IN THE PROGRAM.
003480     05  WS-CLEAN-IN               PIC X(17).
003490     05  WS-CLEAN-OUT              PIC S9(11)V99.
003500     05  WS-CLEAN-ABSENT-SW        PIC X.
003510         88  WS-CLEAN-WAS-ABSENT      VALUE "Y".
003520         88  WS-CLEAN-WAS-PRESENT     VALUE "N".
003530     05  WS-SCAN-SUB               PIC 99    COMP  VALUE ZERO.
003540     05  WS-COMPACT-LEN            PIC 99    COMP  VALUE ZERO.
003550     05  WS-COMPACT-AMT            PIC X(17) VALUE SPACES.
003560     05  WS-NEG-SW                 PIC X         VALUE "N".
003570         88  WS-NEGATIVE-AMT          VALUE "Y".
003580     05  WS-DOT-SUB                PIC 99    COMP  VALUE ZERO.
003590*    THE INTEGER AND DECIMAL HALVES OF THE COMPACTED AMOUNT
003600*    ARE HELD AS JUSTIFIED-RIGHT TEXT SO INSPECT REPLACING
003610*    LEADING SPACE BY ZERO (IN 9700) CAN TURN THEM INTO VALID
003620*    NUMERIC LITERALS BEFORE THE REDEFINES BELOW ARE READ AS
003630*    PIC 9 FIELDS.
003640     05  WS-INTEGER-TEXT           PIC X(11) JUSTIFIED RIGHT
003650                                              VALUE SPACES.
003660     05  WS-INTEGER-NUM REDEFINES WS-INTEGER-TEXT
003670                                   PIC 9(11).
003680     05  WS-DECIMAL-TEXT           PIC X(02) JUSTIFIED RIGHT
003690                                              VALUE "00".
003700     05  WS-DECIMAL-NUM REDEFINES WS-DECIMAL-TEXT
003710                                   PIC 9(02).
003720     05  WS-UNSIGNED-RESULT        PIC 9(11)V99  VALUE ZERO.
003730     05  FILLER                    PIC X(01)      VALUE SPACE.

003750*    ==================================================
003760*    PORTFOLIO PROJECT TABLE - ONE ENTRY PER PROJECT.
003770*    ==================================================
003780*    HOLDS THE WHOLE PORTFOLIO IN MEMORY FOR THE RUN SO THE
003790*    RANKING PASSES (9200-9605) AND THE THREE REPORT
003800*    SECTIONS CAN RE-SCAN IT REPEATEDLY WITHOUT RE-READING
003810*    THE INPUT FILE - THIS PROGRAM ONLY READS PROJECTS-FILE
003820*    ONCE, IN 2000-MAINLINE.  THE 500-ENTRY CEILING (SEE
003830*    MAX-PROJECTS) REFLECTS THE LARGEST PORTFOLIO THE
003840*    CAPITAL PLANNING DESK HAS EVER RUN THROUGH THIS JOB,
003850*    WITH ROOM TO SPARE.
003860 01  PROJECT-TABLE.
003870     05  PROJECT-TBL OCCURS 500 TIMES.
003880*    RAW IDENTIFYING FIELDS, CARRIED STRAIGHT FROM I-REC.
003890         10  T-PORTFOLIO           PIC X(20).
003900         10  T-SUB-PORTFOLIO       PIC X(20).
003910         10  T-PROJECT-ID          PIC X(10).
003920         10  T-PROJECT-NAME        PIC X(30).
003930         10  T-PROJECT-MGR         PIC X(20).
003940         10  T-BRS-CLASS           PIC X(15).
003950         10  T-FUND-DECISION       PIC X(10).
003960*    CLEANSED SINGLE-VALUE MONEY FIELDS - FILLED BY
003970*    2100-CLEANSE-SCALARS IMMEDIATELY AFTER THE PROJECT ROW
003980*    IS OPENED.
003990         10  T-BUSINESS-ALLOC      PIC S9(11)V99.
004000         10  T-CURRENT-EAC         PIC S9(11)V99.
004010         10  T-PRIOR-YRS-ACT       PIC S9(11)V99.
004020         10  T-QE-FCST-VS-PLAN     PIC S9(11)V99.
004030         10  T-FCST-VS-BA          PIC S9(11)V99.
004040*    CLEANSED TWELVE-MONTH ARRAYS - FILLED BY THE
004050*    2150-CLEANSE-MONTHS VARYING PERFORM.
004060         10  T-MONTH-ACTUAL        PIC S9(11)V99 OCCURS 12 TIMES.
004070         10  T-MONTH-FORECAST      PIC S9(11)V99 OCCURS 12 TIMES.
004080         10  T-MONTH-PLAN          PIC S9(11)V99 OCCURS 12 TIMES.
004090*    EVERYTHING FROM HERE DOWN IS DERIVED - NONE OF IT EXISTS
004100*    ON THE INPUT FEED.  2300-CALC-DERIVED FILLS ALL OF IT
004110*    FOR THE CURRENT PROJECT BEFORE 2400-ACCUM-KEY-METRICS
004120*    ROLLS THE PORTFOLIO TOTALS.
004130*    YEAR-ACTUALS/FORECASTS/CAPITAL-PLAN - THE TWELVE-MONTH
004140*    ARRAYS SUMMED DOWN TO ONE FIGURE APIECE (2310-YEAR-TOTALS).
004150         10  T-YEAR-ACTUALS        PIC S9(11)V99.
004160         10  T-YEAR-FORECASTS      PIC S9(11)V99.
004170         10  T-YEAR-CAPITAL-PLAN   PIC S9(11)V99.
004180*    LIFE-TO-DATE ACTUAL SPEND - PRIOR-YEARS-ACTUAL PLUS THIS
004190*    YEAR'S ACTUALS (2320-ACTUALS-TO-DATE, RULE 3).
004200         10  T-ACTUALS-TO-DATE     PIC S9(11)V99.
004210*    ACTUAL SPEND FOR JANUARY THROUGH THE CURRENT RUN MONTH
004220*    ONLY (2330-YTD-RUN-RATE) - FEEDS T-AVG-ACTUAL BELOW.
004230         10  T-YTD-ACTUAL          PIC S9(11)V99.
004240*    EXPECTED MONTHLY BURN IF THE FULL-YEAR ACTUAL-PLUS-
004250*    FORECAST TOTAL WERE SPREAD EVENLY OVER TWELVE MONTHS.
004260         10  T-RUN-RATE            PIC S9(11)V99.
004270*    BUSINESS-ALLOCATION MINUS YEAR-FORECASTS (2340-CAP-
004280*    VARIANCE-SPLIT, RULE 5) - POSITIVE IS UNDERSPEND ROOM,
004290*    NEGATIVE IS OVERSPEND.
004300         10  T-CAP-VARIANCE        PIC S9(11)V99.
004310*    THE POSITIVE SIDE OF T-CAP-VARIANCE, ZERO OTHERWISE.
004320         10  T-UNDERSPEND          PIC S9(11)V99.
004330*    THE NEGATIVE SIDE OF T-CAP-VARIANCE, SIGN FLIPPED POSITIVE,
004340*    ZERO OTHERWISE - EXACTLY ONE OF THIS PAIR IS NON-ZERO.
004350         10  T-OVERSPEND           PIC S9(11)V99.
004360*    UNDERSPEND LESS OVERSPEND (2350-NET-REALLOC, RULE 7) -
004370*    POSITIVE MEANS A NET SOURCE OF CAPITAL, NEGATIVE A NET USER.
004380         10  T-NET-REALLOC         PIC S9(11)V99.
004390*    YTD-ACTUAL DIVIDED BY MONTHS ELAPSED (RULE 9).
004400         10  T-AVG-ACTUAL          PIC S9(11)V99.
004410*    FULL-YEAR FORECAST DIVIDED BY TWELVE, ALWAYS - NOT TIED TO
004420*    HOW FAR INTO THE YEAR THE RUN IS (RULE 10).
004430         10  T-AVG-FORECAST        PIC S9(11)V99.
004440*    YEAR-ACTUALS MINUS YEAR-FORECASTS, SIGN PRESERVED - FEEDS
004450*    THE ENRICHED FILE AND THE DETAIL REPORT (RULE 11).
004460         10  T-SPEND-VARIANCE      PIC S9(11)V99.
004470*    MAGNITUDE OF T-SPEND-VARIANCE, SIGN DROPPED - WHAT THE
004480*    SPEND-VARIANCE RANKING SECTION ACTUALLY RANKS ON (RULE 13).
004490         10  T-ABS-SPEND-VAR       PIC S9(11)V99.
004500*    MEAN ABSOLUTE MONTH-BY-MONTH ACTUAL-VERSUS-FORECAST MISS -
004510*    HOW ERRATIC THE FORECASTING WAS, NOT JUST HOW FAR OFF THE
004520*    YEAR TOTAL CAME OUT (2360-AVERAGES-AND-SPREAD, RULE 14).
004530         10  T-SPREAD-SCORE        PIC S9(11)V99.
004540         10  T-PRIOR-YR-WARN-SW    PIC X.
004550             88  T-PRIOR-YR-WARN      VALUE "Y".
004560             88  T-PRIOR-YR-OK        VALUE "N".
004570         10  FILLER                PIC X(10).

004590     05  T-PROJECT-COUNT           PIC 9(4)  COMP  VALUE ZERO.

004610*    ==================================================
004620*    RANKING WORK AREA - REUSED BY EACH TOP-N PASS.
004630*    ==================================================
004640 01  RANK-WORK.
004650*    RANK-USED-SW IS RESET BY 9150-RESET-RANK-FLAGS BEFORE
004660*    EACH TOP-N PASS SO A PROJECT PICKED FOR, SAY, SPEND-
004670*    VARIANCE RANK SLOT 3 IS NOT PICKED AGAIN FOR SLOT 4 -
004680*    ONE SUBSCRIPT PER PROJECT ROW IN PROJECT-TABLE, NOT PER
004690*    RANKING SECTION.
004700     05  RANK-USED-SW   PIC X OCCURS 500 TIMES VALUE "N".
004710         88  RANK-ITEM-USED   VALUE "Y".
004720     05  RANK-SCAN-SUB             PIC 9(4)  COMP  VALUE ZERO.
004730     05  RANK-BEST-SUB             PIC 9(4)  COMP  VALUE ZERO.
004740     05  RANK-OUT-SUB              PIC 9     COMP  VALUE ZERO.
004750     05  RANK-BEST-VALUE           PIC S9(11)V99  VALUE ZERO.
004760*    RANK-SELECTED-CTR LIMITS HOW MANY SLOTS A VARYING TOP-N
004770*    PASS FILLS; THE TWO COUNTERS AND TWO TOTALS BELOW THEM
004780*    ARE SPECIFIC TO 3500-BUDGET-IMPACT, WHICH NEEDS TO KNOW
004790*    BOTH HOW MANY AND HOW MUCH WAS PRINTED ON EACH SIDE TO
004800*    DECIDE WHETHER TO PRINT REALLOC-LINE OR NO-REALLOC-LINE.
004810     05  RANK-SELECTED-CTR         PIC 9     COMP  VALUE ZERO.
004820     05  RANK-OVERSPEND-CTR        PIC 9     COMP  VALUE ZERO.
004830     05  RANK-UNDERSPEND-CTR       PIC 9     COMP  VALUE ZERO.
004840     05  RANK-OVERSPEND-TOTAL      PIC S9(13)V99  VALUE ZERO.
004850     05  RANK-UNDERSPEND-TOTAL     PIC S9(13)V99  VALUE ZERO.
004860     05  FILLER                    PIC X(04)      VALUE SPACES.

004880*    ==================================================
004890*    REPORT PRINT LINES.
004900*    ==================================================
004910 01  COMPANY-TITLE.
004920     05  FILLER                    PIC X(6)  VALUE "DATE: ".
004930     05  O-TITLE-DATE              PIC X(10).
004940     05  FILLER                    PIC X(14) VALUE SPACES.
004950     05  FILLER                    PIC X(34)
004960             VALUE "CAPITAL PROJECT PORTFOLIO REPORT ".
004970     05  FILLER                    PIC X(30) VALUE SPACES.
004980     05  FILLER                    PIC X(6)  VALUE "PAGE: ".
004990     05  O-PCTR                    PIC Z9.
005000     05  FILLER                    PIC X(30) VALUE SPACES.

005020*    SECOND HEADING LINE - PROGRAM ID LEFT, DIVISION NAME
005030*    CENTERED, BOTH HARD-CODED FILLER (NEITHER CHANGES RUN TO
005040*    RUN SO NEITHER EARNED AN O-FIELD).
005050 01  DIVISION-TITLE.
005060     05  FILLER                    PIC X(8)  VALUE "CPPRTRPT".
005070     05  FILLER                    PIC X(47) VALUE SPACES.
005080     05  FILLER                    PIC X(25)
005090             VALUE "CAPITAL PLANNING DIVISION".
005100     05  FILLER                    PIC X(52) VALUE SPACES.

005120*    THIRD HEADING LINE - FISCAL YEAR AND REPORT MONTH, BOTH
005130*    MOVED FROM RUN-PARAMETERS/O-REPORT-MONTH-NAME IN
005140*    9100-REPORT-HEADING.  NOTE THIS IS THE CALENDAR MONTH THE
005150*    JOB RAN IN, NOT A PARAMETER CARD VALUE (SEE 1000-INIT).
005160 01  FY-LINE.
005170     05  FILLER                    PIC X(14) VALUE "FISCAL YEAR: ".
005180     05  O-FY                      PIC 9(4).
005190     05  FILLER                    PIC X(10) VALUE SPACES.
005200     05  FILLER                    PIC X(15) VALUE "REPORT MONTH: ".
005210     05  O-FY-MONTH-NAME           PIC X(9).
005220     05  FILLER                    PIC X(80) VALUE SPACES.

005240*    ONE BLANK 132-BYTE LINE, WRITTEN BETWEEN REPORT SECTIONS
005250*    FOR READABILITY ON THE PRINTED OUTPUT.
005260 01  BLANK-LINE.
005270     05  FILLER                    PIC X(132) VALUE SPACES.

005290*    ----  KEY METRICS OVERVIEW  ----
005300 01  KEY-METRICS-TITLE.
005310     05  FILLER                    PIC X(21)
005320             VALUE "KEY METRICS OVERVIEW ".
005330     05  FILLER                    PIC X(111) VALUE SPACES.

005350*    ONE METRIC-LINE IS PRINTED PER KEY METRIC IN
005360*    3200-KEY-METRICS-RPT - THE LABEL IS MOVED IN FRESH EACH
005370*    TIME SO ONE 01-LEVEL SERVES ALL SIX METRICS.
005380 01  METRIC-LINE.
005390     05  O-METRIC-LABEL            PIC X(38).
005400     05  O-METRIC-VALUE            PIC $$$,$$$,$$$,$$9.99-.
005410     05  FILLER                    PIC X(75) VALUE SPACES.

005430*    PRINTED ONCE AFTER THE METRIC LINES, REGARDLESS OF
005440*    WHETHER THE COUNTER IS ZERO - A ZERO COUNT IS ITSELF
005450*    USEFUL INFORMATION TO THE FINANCE DESK (RULE ADDED BY
005460*    CR-1994-0118).
005470 01  WARN-LINE.
005480     05  FILLER                    PIC X(46)
005490         VALUE "PROJECTS WITH NO PRIOR-YEAR ACTUALS ON FILE: ".
005500     05  O-WARN-CTR                PIC ZZ,ZZ9.
005510     05  FILLER                    PIC X(80) VALUE SPACES.

005530*    ADDED BY CR-2011-0068 AS THE FIRST LINE OF THE KEY
005540*    METRICS SECTION - T-PROJECT-COUNT WAS ALREADY TRACKED
005550*    INTERNALLY FOR THE TABLE-LOAD LOOP BUT HAD NEVER BEEN
005560*    SURFACED ON THE REPORT ITSELF.
005570 01  COUNT-LINE.
005580     05  FILLER                    PIC X(28)
005590         VALUE "PROJECTS IN THIS PORTFOLIO: ".
005600     05  O-PROJECT-COUNT            PIC ZZZ9.
005610     05  FILLER                    PIC X(100) VALUE SPACES.

005630*    ----  PROJECT DETAILS  ----
005640 01  DETAIL-TITLE.
005650     05  FILLER                    PIC X(16) VALUE "PROJECT DETAILS".
005660     05  FILLER                    PIC X(116) VALUE SPACES.

005680*    THE DETAIL LINE FOR ONE PROJECT RUNS THREE PRINT LINES
005690*    WIDE (DETAIL-LINE-1/2/3 BELOW) WITH A MATCHING THREE-
005700*    LINE COLUMN HEADING (DETAIL-HEADING-1/2/3) - ADDED BY
005710*    CR-2006-0155 AFTER THE ORIGINAL SINGLE-LINE LAYOUT WAS
005720*    FOUND TO BE TRUNCATING PAST COLUMN 132 ON THE PRINTER.
005730 01  DETAIL-HEADING-1.
005740     05  FILLER  PIC X(20) VALUE "PORTFOLIO           ".
005750     05  FILLER  PIC X(21) VALUE "SUB-PORTFOLIO        ".
005760     05  FILLER  PIC X(11) VALUE "PROJECT ID ".
005770     05  FILLER  PIC X(31) VALUE "PROJECT NAME                   ".
005780     05  FILLER  PIC X(21) VALUE "PROJECT MANAGER      ".
005790     05  FILLER  PIC X(16) VALUE "CLASSIFICATION  ".
005800     05  FILLER  PIC X(12) VALUE "FUND STATUS ".

005820 01  DETAIL-HEADING-2.
005830     05  FILLER  PIC X(15) VALUE "ALLOCATION     ".
005840     05  FILLER  PIC X(17) VALUE "CURRENT EAC      ".
005850     05  FILLER  PIC X(17) VALUE "PRIOR YEARS ACT  ".
005860     05  FILLER  PIC X(17) VALUE "YEAR ACTUALS     ".
005870     05  FILLER  PIC X(17) VALUE "YEAR FORECAST    ".
005880     05  FILLER  PIC X(17) VALUE "YEAR PLAN        ".
005890     05  FILLER  PIC X(32) VALUE SPACES.

005910 01  DETAIL-HEADING-3.
005920     05  FILLER  PIC X(17) VALUE "QE FCST VS PLAN  ".
005930     05  FILLER  PIC X(17) VALUE "FCST VS ALLOC    ".
005940     05  FILLER  PIC X(17) VALUE "UNDERSPEND       ".
005950     05  FILLER  PIC X(17) VALUE "OVERSPEND        ".
005960     05  FILLER  PIC X(17) VALUE "NET REALLOC      ".
005970     05  FILLER  PIC X(17) VALUE "SPREAD SCORE     ".
005980     05  FILLER  PIC X(30) VALUE SPACES.

006000*    LINE 1 OF 3 - IDENTIFYING TEXT FIELDS, ONE SPACE FILLER
006010*    BETWEEN EACH TO KEEP ADJACENT COLUMNS FROM RUNNING
006020*    TOGETHER WHEN A FIELD IS FULL-WIDTH.
006030 01  DETAIL-LINE-1.
006040*    LINE 1 OF 3 - THE SEVEN IDENTIFYING/DESCRIPTIVE FIELDS
006050*    CARRIED STRAIGHT ACROSS FROM THE INPUT FEED, UNCHANGED BY
006060*    ANY CLEANSING OR DERIVATION (SEE DETAIL-HEADING-1 ABOVE
006070*    FOR THE MATCHING COLUMN TITLES).
006080     05  O-D-PORTFOLIO             PIC X(20).
006090     05  FILLER                    PIC X       VALUE SPACES.
006100     05  O-D-SUB-PORTFOLIO         PIC X(20).
006110     05  FILLER                    PIC X       VALUE SPACES.
006120     05  O-D-PROJECT-ID            PIC X(10).
006130     05  FILLER                    PIC X       VALUE SPACES.
006140     05  O-D-PROJECT-NAME          PIC X(30).
006150     05  FILLER                    PIC X       VALUE SPACES.
006160     05  O-D-PROJECT-MGR           PIC X(20).
006170     05  FILLER                    PIC X       VALUE SPACES.
006180     05  O-D-BRS-CLASS             PIC X(15).
006190     05  FILLER                    PIC X       VALUE SPACES.
006200     05  O-D-FUND-DECISION         PIC X(10).
006210     05  FILLER                    PIC X       VALUE SPACES.

006230*    LINE 2 OF 3 - ALLOCATION, CURRENT EAC, PRIOR YEARS, AND
006240*    THE THREE YEAR-TOTAL COLUMNS, INDENTED THREE SPACES TO
006250*    LINE UP UNDER DETAIL-HEADING-2.
006260 01  DETAIL-LINE-2.
006270     05  FILLER                    PIC X(3)    VALUE SPACES.
006280     05  O-D-BUSINESS-ALLOC        PIC $$,$$$,$$$,$$9.99-.
006290     05  FILLER                    PIC X(2)    VALUE SPACES.
006300     05  O-D-CURRENT-EAC           PIC $$,$$$,$$$,$$9.99-.
006310     05  FILLER                    PIC X(2)    VALUE SPACES.
006320     05  O-D-PRIOR-YRS-ACT         PIC $$,$$$,$$$,$$9.99-.
006330     05  FILLER                    PIC X(2)    VALUE SPACES.
006340     05  O-D-YEAR-ACTUALS          PIC $$,$$$,$$$,$$9.99-.
006350     05  FILLER                    PIC X(2)    VALUE SPACES.
006360     05  O-D-YEAR-FORECASTS        PIC $$,$$$,$$$,$$9.99-.
006370     05  FILLER                    PIC X(2)    VALUE SPACES.
006380     05  O-D-YEAR-PLAN             PIC $$,$$$,$$$,$$9.99-.
006390     05  FILLER                    PIC X(11)   VALUE SPACES.

006410*    LINE 3 OF 3 - THE REMAINING DERIVED MEASURES: THE TWO
006420*    FORECAST-VARIANCE FIELDS CARRIED STRAIGHT FROM THE INPUT
006430*    FEED, THEN UNDERSPEND/OVERSPEND/NET-REALLOC/SPREAD-SCORE
006440*    FROM 2300-CALC-DERIVED.
006450 01  DETAIL-LINE-3.
006460     05  FILLER                    PIC X(3)    VALUE SPACES.
006470     05  O-D-QE-FCST-VS-PLAN       PIC $$,$$$,$$$,$$9.99-.
006480     05  FILLER                    PIC X(2)    VALUE SPACES.
006490     05  O-D-FCST-VS-BA            PIC $$,$$$,$$$,$$9.99-.
006500     05  FILLER                    PIC X(2)    VALUE SPACES.
006510     05  O-D-UNDERSPEND            PIC $$,$$$,$$$,$$9.99-.
006520     05  FILLER                    PIC X(2)    VALUE SPACES.
006530     05  O-D-OVERSPEND             PIC $$,$$$,$$$,$$9.99-.
006540     05  FILLER                    PIC X(2)    VALUE SPACES.
006550     05  O-D-NET-REALLOC           PIC $$,$$$,$$$,$$9.99-.
006560     05  FILLER                    PIC X(2)    VALUE SPACES.
006570     05  O-D-SPREAD-SCORE          PIC $$,$$$,$$$,$$9.99-.
006580     05  FILLER                    PIC X(11)   VALUE SPACES.

006600*    ----  SPEND VARIANCE ANALYSIS  ----
006610 01  VARIANCE-TITLE.
006620     05  FILLER  PIC X(40)
006630             VALUE "SPEND VARIANCE ANALYSIS - TOP PROJECTS ".
006640     05  FILLER                    PIC X(92) VALUE SPACES.

006660 01  VARIANCE-HEADING.
006670     05  FILLER  PIC X(30) VALUE "PROJECT NAME                  ".
006680     05  FILLER  PIC X(19) VALUE "YEAR ACTUALS       ".
006690     05  FILLER  PIC X(19) VALUE "YEAR FORECASTS     ".
006700     05  FILLER  PIC X(19) VALUE "AVG ACTUAL/MONTH   ".
006710     05  FILLER  PIC X(19) VALUE "AVG FCST/MONTH     ".
006720     05  FILLER  PIC X(26) VALUE SPACES.

006740*    ONE LINE PER PROJECT ON THE SPEND-VARIANCE RANKING,
006750*    TOP-N-VARIANCE OF THEM PRINTED IN ORDER BY
006760*    3400-VARIANCE-RANK.
006770 01  VARIANCE-LINE.
006780     05  O-V-PROJECT-NAME          PIC X(30).
006790     05  FILLER                    PIC X(2)  VALUE SPACES.
006800     05  O-V-YEAR-ACTUALS          PIC $$,$$$,$$$,$$9.99-.
006810     05  FILLER                    PIC X(2)  VALUE SPACES.
006820     05  O-V-YEAR-FORECASTS        PIC $$,$$$,$$$,$$9.99-.
006830     05  FILLER                    PIC X(2)  VALUE SPACES.
006840     05  O-V-AVG-ACTUAL            PIC $$,$$$,$$$,$$9.99-.
006850     05  FILLER                    PIC X(2)  VALUE SPACES.
006860     05  O-V-AVG-FORECAST          PIC $$,$$$,$$$,$$9.99-.
006870     05  FILLER                    PIC X(22)  VALUE SPACES.

006890*    ----  BUDGET IMPACT  ----
006900 01  BUDGET-TITLE.
006910     05  FILLER  PIC X(14)  VALUE "BUDGET IMPACT ".
006920     05  FILLER                    PIC X(118) VALUE SPACES.

006940*    OVERSPEND-TITLE AND UNDERSPEND-TITLE ARE SEPARATE 01S
006950*    RATHER THAN ONE TITLE WITH A MOVABLE WORD BECAUSE
006960*    3500-BUDGET-IMPACT PRINTS BOTH LISTS, ONE AFTER THE
006970*    OTHER, UNDER THE SAME BUDGET-HEADING COLUMN LAYOUT.
006980 01  OVERSPEND-TITLE.
006990     05  FILLER  PIC X(32)
007000             VALUE "TOP FORECASTED OVERSPEND        ".
007010     05  FILLER                    PIC X(100) VALUE SPACES.

007030 01  UNDERSPEND-TITLE.
007040     05  FILLER  PIC X(33)
007050             VALUE "TOP FORECASTED UNDERSPEND        ".
007060     05  FILLER                    PIC X(99) VALUE SPACES.

007080*    SHARED COLUMN HEADING FOR BOTH THE OVERSPEND AND THE
007090*    UNDERSPEND LISTS - THE THIRD DOLLAR COLUMN IS LABELED
007100*    GENERICALLY SINCE ITS SIGN (AND MEANING) FLIPS DEPENDING
007110*    ON WHICH LIST IS CURRENTLY PRINTING.
007120 01  BUDGET-HEADING.
007130     05  FILLER  PIC X(30) VALUE "PROJECT NAME                  ".
007140     05  FILLER  PIC X(19) VALUE "ALLOCATION         ".
007150     05  FILLER  PIC X(19) VALUE "YEAR FORECASTS     ".
007160     05  FILLER  PIC X(19) VALUE "OVER/UNDERSPEND    ".
007170     05  FILLER  PIC X(45) VALUE SPACES.

007190*    O-B-AMOUNT CARRIES EITHER THE OVERSPEND OR THE
007200*    UNDERSPEND AMOUNT DEPENDING ON WHICH LIST IS PRINTING -
007210*    SEE 3505-EMIT-OVERSPEND-LINE AND 3506-EMIT-UNDERSPEND-
007220*    LINE FOR WHICH TABLE COLUMN GETS MOVED IN.
007230 01  BUDGET-LINE.
007240     05  O-B-PROJECT-NAME          PIC X(30).
007250     05  FILLER                    PIC X(2)  VALUE SPACES.
007260     05  O-B-BUSINESS-ALLOC        PIC $$,$$$,$$$,$$9.99-.
007270     05  FILLER                    PIC X(2)  VALUE SPACES.
007280     05  O-B-YEAR-FORECASTS        PIC $$,$$$,$$$,$$9.99-.
007290     05  FILLER                    PIC X(2)  VALUE SPACES.
007300     05  O-B-AMOUNT                PIC $$,$$$,$$$,$$9.99-.
007310     05  FILLER                    PIC X(42)  VALUE SPACES.

007330*    FALLBACK LINE WHEN THE PORTFOLIO HAS NO OVERSPEND AND NO
007340*    UNDERSPEND PROJECTS AT ALL THIS RUN - RARE, BUT POSSIBLE
007350*    EARLY IN A FISCAL YEAR BEFORE FORECASTS HAVE DIVERGED
007360*    FROM PLAN.
007370 01  NO-BUDGET-IMPACT-LINE.
007380     05  FILLER  PIC X(62)
007390         VALUE "NO OVERSPEND OR UNDERSPEND PROJECTS FOUND THIS RUN.".
007400     05  FILLER                    PIC X(70) VALUE SPACES.

007420*    PRINTED ONLY WHEN BOTH THE OVERSPEND AND UNDERSPEND
007430*    LISTS ARE NON-EMPTY (SEE 3500-BUDGET-IMPACT) - CR-2011-
007440*    0067 FIXED THE GATING THAT WAS SUPPOSED TO HAVE BEEN
007450*    PUT IN BY CR-2003-0087 BUT NEVER ACTUALLY TOOK EFFECT.
007460 01  REALLOC-LINE.
007470     05  FILLER  PIC X(25)
007480         VALUE "REALLOCATION SUGGESTION:".
007490     05  FILLER  PIC X(18) VALUE " UNDERSPEND TOTAL ".
007500     05  O-R-UNDERSPEND-TOTAL      PIC $$,$$$,$$$,$$9.99-.
007510     05  FILLER  PIC X(18) VALUE " CAN OFFSET OVER  ".
007520     05  O-R-OVERSPEND-TOTAL       PIC $$,$$$,$$$,$$9.99-.
007530     05  FILLER                    PIC X(35) VALUE SPACES.

007550*    THE COMPANION FALLBACK FOR REALLOC-LINE - PRINTED WHEN
007560*    EITHER LIST (NOT NECESSARILY BOTH) IS EMPTY, SO THE
007570*    REPORT NEVER SHOWS A REALLOCATION FIGURE BUILT FROM A
007580*    ZERO-FILLED TOTAL.
007590 01  NO-REALLOC-LINE.
007600     05  FILLER  PIC X(62)
007610         VALUE "NO REALLOCATION SUGGESTION - OVER/UNDERSPEND LIST EMPTY.".
007620     05  FILLER                    PIC X(70) VALUE SPACES.

007640*    ----  PROJECT PERFORMANCE  ----
007650*    FINAL REPORT SECTION - RANKS THE PORTFOLIO BY SPREAD
007660*    SCORE (ADDED BY CR-1991-0065 AT THE DESK'S REQUEST, WITH
007670*    THE ROUNDING RULE TIGHTENED UP BY CR-1991-0201 A FEW
007680*    MONTHS LATER).
007690 01  PERFORMANCE-TITLE.
007700     05  FILLER  PIC X(18) VALUE "PROJECT PERFORMANCE".
007710     05  FILLER                    PIC X(114) VALUE SPACES.

007730 01  BEST-PERF-TITLE.
007740     05  FILLER  PIC X(37)
007750             VALUE "BEST 5 - MOST PREDICTABLE SPEND     ".
007760     05  FILLER                    PIC X(95) VALUE SPACES.

007780 01  WORST-PERF-TITLE.
007790     05  FILLER  PIC X(38)
007800             VALUE "WORST 5 - LEAST PREDICTABLE SPEND    ".
007810     05  FILLER                    PIC X(94) VALUE SPACES.

007830*    SAME 01 SERVES BOTH THE BEST-5 AND WORST-5 LISTS - ONLY
007840*    THE PROJECT NAME AND SPREAD SCORE CHANGE BETWEEN CALLS,
007850*    SO ONE LAYOUT COVERS BOTH (SEE 3605-EMIT-BEST-LINE AND
007860*    3606-EMIT-WORST-LINE).
007870 01  PERFORMANCE-LINE.
007880     05  O-P-PROJECT-NAME          PIC X(30).
007890     05  FILLER                    PIC X(10) VALUE SPACES.
007900     05  FILLER  PIC X(20) VALUE "AVG MONTHLY SPREAD: ".
007910     05  O-P-SPREAD-SCORE          PIC $$,$$$,$$$,$$9.99-.
007920     05  FILLER                    PIC X(54) VALUE SPACES.


007950 PROCEDURE DIVISION.

007970 0000-CPPRTRPT.
007980*    THREE-PASS SHAPE THE CAPITAL PLANNING DESK HAS USED ON
007990*    EVERY PORTFOLIO JOB SINCE THE ORIGINAL PROGRAM: PRIME
008000*    THE RUN AND READ THE FIRST RECORD (1000-INIT), LOAD AND
008010*    ENRICH EVERY PROJECT ONE RECORD AT A TIME (2000-MAINLINE,
008020*    DRIVEN BY THE MORE-RECS SWITCH 9000-READ SETS ON END OF
008030*    FILE), THEN PRINT THE THREE REPORTS AND CLOSE UP
008040*    (3000-CLOSING).  NOTHING IS PRINTED UNTIL EVERY PROJECT
008050*    HAS BEEN LOADED BECAUSE THE RANKING AND TOTAL LINES NEED
008060*    THE WHOLE PORTFOLIO IN THE WORKING TABLE FIRST.
008070     PERFORM 1000-INIT.
008080     PERFORM 2000-MAINLINE UNTIL MORE-RECS = "NO".
008090     PERFORM 3000-CLOSING.
008100     STOP RUN.

008120*    ----------------------------------------------------------
008130*    1000-INIT - OPEN FILES, ESTABLISH RUN DATE, PRIME THE
008140*    READ.  THE CENTURY-WINDOW LOGIC BELOW WAS ADDED FOR THE
008150*    1998 Y2K REMEDIATION PROJECT (SEE CHANGE LOG) AND HAS
008160*    BEEN LEFT IN PLACE SINCE - DO NOT REMOVE.
008170*    ----------------------------------------------------------
008180 1000-INIT.
008190     OPEN INPUT  PROJECTS-FILE
008200          OUTPUT ENRICHED-FILE
008210          OUTPUT REPORT-FILE.

008230*    ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR (I-YY) ON EVERY
008240*    COMPILER THIS PROGRAM HAS EVER RUN UNDER, SO THE CENTURY
008250*    WINDOW BELOW IS STILL NEEDED EVEN THOUGH THE YEAR 2000 IS
008260*    LONG PAST.  RUN DATES BEFORE 2050 WINDOW TO THE 1900S,
008270*    2050 AND AFTER WINDOW TO THE 2000S - THIS DESK DOES NOT
008280*    EXPECT TO STILL BE RUNNING THIS PROGRAM IN 2050 BUT THE
008290*    WINDOW COSTS NOTHING TO LEAVE WIDE.
008300     ACCEPT SYS-DATE FROM DATE.
008310     IF I-YY IS LESS THAN 50
008320         MOVE 20 TO WS-RUN-WINDOW-CC
008330     ELSE
008340         MOVE 19 TO WS-RUN-WINDOW-CC
008350     END-IF.
008360     COMPUTE WS-RUN-CCYY = (WS-RUN-WINDOW-CC * 100) + I-YY.
008370     MOVE I-MONTH              TO O-RUN-MM.
008380     MOVE I-DAY                TO O-RUN-DD.
008390     MOVE WS-RUN-CCYY          TO O-RUN-CCYY.
008400*    WS-CURRENT-FY AND WS-CURRENT-MONTH DRIVE EVERY YEAR-TO-
008410*    DATE CALCULATION IN 2310/2320/2330 BELOW - THE REPORT
008420*    MONTH IS ALWAYS THE CALENDAR MONTH THE JOB RUNS IN, NOT A
008430*    PARAMETER CARD, SINCE THIS IS A MONTH-END CLOSE JOB.
008440     MOVE WS-RUN-CCYY          TO WS-CURRENT-FY.
008450     MOVE I-MONTH              TO WS-CURRENT-MONTH.
008460     MOVE T-MONTH-NAME (WS-CURRENT-MONTH) TO O-REPORT-MONTH-NAME.

008480     MOVE ZERO  TO T-PROJECT-COUNT.
008490     MOVE ZERO  TO C-PRIOR-YR-WARN-CTR C-SUM-YTD-ACTUAL
008500                    C-SUM-FORECASTED C-SUM-RUN-RATE
008510                    C-SUM-UNDERSPEND C-SUM-OVERSPEND
008520                    C-SUM-NET-REALLOC C-PCTR.

008540*    PRIMING READ - STANDARD READ-AHEAD SHAPE SO 2000-MAINLINE
008550*    CAN TEST MORE-RECS ON ENTRY RATHER THAN AFTER THE FACT.
008560     PERFORM 9000-READ.

008580 1000-EXIT.
008590     EXIT.

008610*    ----------------------------------------------------------
008620*    2000-MAINLINE - ONE PASS PER INPUT RECORD.  CLEANSE THE
008630*    RAW TEXT AMOUNTS, COMPUTE THE DERIVED MEASURES, ROLL THE
008640*    PORTFOLIO TOTALS, FILE THE PROJECT AWAY IN THE WORKING
008650*    TABLE, AND ECHO THE ENRICHED RECORD TO PROJENR.  THE
008660*    PORTFOLIO-TBL GUARD BELOW (CR-2011-0069) STOPS FILING NEW
008670*    PROJECTS ONCE THE OCCURS 500 TABLE IS FULL RATHER THAN
008680*    LETTING A 501ST PROJECT SUBSCRIPT THE TABLE OUT OF BOUNDS.
008690*    ----------------------------------------------------------
008700 2000-MAINLINE.
008710     IF T-PROJECT-COUNT >= MAX-PROJECTS                          CR110069
008720         MOVE "NO" TO MORE-RECS
008730         GO TO 2000-EXIT
008740     END-IF.
008750     ADD 1 TO T-PROJECT-COUNT.
008760     MOVE I-PORTFOLIO          TO T-PORTFOLIO (T-PROJECT-COUNT).
008770     MOVE I-SUB-PORTFOLIO      TO T-SUB-PORTFOLIO (T-PROJECT-COUNT).
008780     MOVE I-PROJECT-ID         TO T-PROJECT-ID (T-PROJECT-COUNT).
008790     MOVE I-PROJECT-NAME       TO T-PROJECT-NAME (T-PROJECT-COUNT).
008800     MOVE I-PROJECT-MGR        TO T-PROJECT-MGR (T-PROJECT-COUNT).
008810     MOVE I-BRS-CLASS          TO T-BRS-CLASS (T-PROJECT-COUNT).
008820     MOVE I-FUND-DECISION      TO T-FUND-DECISION (T-PROJECT-COUNT).

008840     PERFORM 2100-CLEANSE-SCALARS.
008850     PERFORM 2150-CLEANSE-MONTHS
008860         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 12.
008870     PERFORM 2300-CALC-DERIVED.
008880     PERFORM 2400-ACCUM-KEY-METRICS.
008890     PERFORM 2600-WRITE-ENRICHED.
008900     PERFORM 9000-READ.

008920 2000-EXIT.
008930     EXIT.

008950*    ----------------------------------------------------------
008960*    2100-CLEANSE-SCALARS - STRIP COMMAS/BLANKS FROM THE FIVE
008970*    SINGLE-VALUE MONEY FIELDS AND FILE THE CLEAN AMOUNT.
008980*    ----------------------------------------------------------
008990 2100-CLEANSE-SCALARS.
009000*    BUSINESS-ALLOCATION - THE PROJECT'S APPROVED CAPITAL
009010*    BUDGET FOR THE FISCAL YEAR.  EVERY DOWNSTREAM VARIANCE
009020*    FIGURE (2340-CAP-VARIANCE-SPLIT) TRACES BACK TO THIS ONE
009030*    FIELD, SO A BAD CLEANSE HERE POISONS THE WHOLE REPORT.
009040     MOVE I-BUSINESS-ALLOC-RAW  TO WS-CLEAN-IN.
009050     PERFORM 9700-CLEANSE-AMOUNT THRU 9700-EXIT.
009060     MOVE WS-CLEAN-OUT TO T-BUSINESS-ALLOC (T-PROJECT-COUNT).

009080*    CURRENT-ESTIMATE-AT-COMPLETION - CARRIED THROUGH TO THE
009090*    ENRICHED FILE FOR THE EXTRACT JOBS BUT NOT USED BY ANY
009100*    CALCULATION IN THIS PROGRAM - THE WRITTEN SPECIFICATION
009110*    TREATS IT AS A REFERENCE FIGURE ONLY.
009120     MOVE I-CURRENT-EAC-RAW     TO WS-CLEAN-IN.
009130     PERFORM 9700-CLEANSE-AMOUNT THRU 9700-EXIT.
009140     MOVE WS-CLEAN-OUT TO T-CURRENT-EAC (T-PROJECT-COUNT).

009160*    PRIOR-YEARS-ACTUAL - LIFE-TO-DATE SPEND BEFORE THIS FISCAL
009170*    YEAR.  THIS IS THE ONE SCALAR FIELD WHERE "BLANK" AND
009180*    "ZERO" ARE BOTH VALID AND MUST BE TOLD APART - A NEW
009190*    PROJECT WITH NO PRIOR HISTORY IS EXPECTED TO COME IN
009200*    BLANK, NOT ZERO-FILLED, SO C-PRIOR-YR-WARN-CTR BELOW
009210*    COUNTS HOW MANY PROJECTS HIT THAT BRANCH THIS RUN (SEE
009220*    CR-1994-0118).
009230     MOVE I-PRIOR-YRS-ACT-RAW   TO WS-CLEAN-IN.
009240     PERFORM 9700-CLEANSE-AMOUNT THRU 9700-EXIT.
009250     MOVE WS-CLEAN-OUT TO T-PRIOR-YRS-ACT (T-PROJECT-COUNT).
009260     IF WS-CLEAN-WAS-ABSENT
009270         ADD 1 TO C-PRIOR-YR-WARN-CTR
009280         SET T-PRIOR-YR-WARN (T-PROJECT-COUNT) TO TRUE
009290     ELSE
009300         SET T-PRIOR-YR-OK (T-PROJECT-COUNT) TO TRUE
009310     END-IF.

009330*    QUARTER-END-FORECAST-VERSUS-PLAN AND FORECAST-VERSUS-
009340*    BUSINESS-ALLOCATION - TWO VENDOR-SUPPLIED COMPARISON
009350*    FIGURES THAT RIDE ALONG ON THE INPUT FEED AND THE ENRICHED
009360*    FILE.  THIS PROGRAM CLEANSES THEM LIKE ANY OTHER MONEY
009370*    FIELD BUT DOES NOT RECOMPUTE OR VALIDATE THEM - THEY ARE
009380*    THE PLANNING SYSTEM'S OWN NUMBERS, NOT THIS SHOP'S.
009390     MOVE I-QE-FCST-VS-PLAN-RAW TO WS-CLEAN-IN.
009400     PERFORM 9700-CLEANSE-AMOUNT THRU 9700-EXIT.
009410     MOVE WS-CLEAN-OUT TO T-QE-FCST-VS-PLAN (T-PROJECT-COUNT).

009430     MOVE I-FCST-VS-BA-RAW      TO WS-CLEAN-IN.
009440     PERFORM 9700-CLEANSE-AMOUNT THRU 9700-EXIT.
009450     MOVE WS-CLEAN-OUT TO T-FCST-VS-BA (T-PROJECT-COUNT).

009470 2100-EXIT.
009480     EXIT.

009500*    ----------------------------------------------------------
009510*    2150-CLEANSE-MONTHS - SAME CLEANSING APPLIED TO EACH OF
009520*    THE 12 ACTUAL / FORECAST / PLAN MONTHLY COLUMNS.  CALLED
009530*    AS A VARYING PERFORM OVER WS-SCAN-SUB.
009540*    ----------------------------------------------------------
009550 2150-CLEANSE-MONTHS.
009560*    ACTUAL, FORECAST AND PLAN FOR ONE CALENDAR MONTH - ALWAYS
009570*    CLEANSED AND FILED IN THAT ORDER SO THE THREE MONTHLY
009580*    ARRAYS STAY IN STEP SUBSCRIPT FOR SUBSCRIPT.
009590     MOVE I-MONTH-ACTUAL-RAW (WS-SCAN-SUB)   TO WS-CLEAN-IN.
009600     PERFORM 9700-CLEANSE-AMOUNT THRU 9700-EXIT.
009610     MOVE WS-CLEAN-OUT
009620         TO T-MONTH-ACTUAL (T-PROJECT-COUNT WS-SCAN-SUB).

009640     MOVE I-MONTH-FORECAST-RAW (WS-SCAN-SUB) TO WS-CLEAN-IN.
009650     PERFORM 9700-CLEANSE-AMOUNT THRU 9700-EXIT.
009660     MOVE WS-CLEAN-OUT
009670         TO T-MONTH-FORECAST (T-PROJECT-COUNT WS-SCAN-SUB).

009690     MOVE I-MONTH-PLAN-RAW (WS-SCAN-SUB)     TO WS-CLEAN-IN.
009700     PERFORM 9700-CLEANSE-AMOUNT THRU 9700-EXIT.
009710     MOVE WS-CLEAN-OUT
009720         TO T-MONTH-PLAN (T-PROJECT-COUNT WS-SCAN-SUB).

009740 2150-EXIT.
009750     EXIT.

009770*    ----------------------------------------------------------
009780*    2300-CALC-DERIVED - COMPUTE ALL DERIVED MEASURES FOR THE
009790*    CURRENT PROJECT, RULES 2 THROUGH 11 OF THE CAPITAL
009800*    PLANNING DIVISION'S PORTFOLIO-REPORT SPECIFICATION.
009810*    ----------------------------------------------------------
009820 2300-CALC-DERIVED.
009830     PERFORM 2310-YEAR-TOTALS.
009840     PERFORM 2320-ACTUALS-TO-DATE.
009850     PERFORM 2330-YTD-RUN-RATE.
009860     PERFORM 2340-CAP-VARIANCE-SPLIT.
009870     PERFORM 2350-NET-REALLOC.
009880     PERFORM 2360-AVERAGES-AND-SPREAD.

009900 2300-EXIT.
009910     EXIT.

009930 2310-YEAR-TOTALS.
009940*    ZERO THE THREE YEAR-TO-GO ACCUMULATORS FOR THIS PROJECT
009950*    BEFORE WALKING ITS TWELVE MONTHLY COLUMNS - THE TABLE ROW
009960*    IS REUSED SUBSCRIPT BY SUBSCRIPT SO THESE FIELDS CARRY
009970*    WHATEVER WAS LEFT IN THEM BY THE PRIOR PROJECT UNLESS WE
009980*    CLEAR THEM FIRST.
009990     MOVE ZERO TO T-YEAR-ACTUALS (T-PROJECT-COUNT)
010000                  T-YEAR-FORECASTS (T-PROJECT-COUNT)
010010                  T-YEAR-CAPITAL-PLAN (T-PROJECT-COUNT).
010020*    ONE PASS OVER THE CALENDAR, JANUARY THROUGH DECEMBER,
010030*    ADDING EACH MONTH'S ACTUAL/FORECAST/PLAN INTO THE YEAR
010040*    TOTALS - SEE 2315-ADD-ONE-MONTH BELOW.
010050     PERFORM 2315-ADD-ONE-MONTH
010060         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 12.

010080 2310-EXIT.
010090     EXIT.

010110*    ----------------------------------------------------------
010120*    2315-ADD-ONE-MONTH - ROLL ONE MONTH'S THREE RAW COLUMNS
010130*    INTO THE RUNNING YEAR TOTALS.  CALLED TWELVE TIMES PER
010140*    PROJECT BY THE VARYING PERFORM ABOVE.
010150*    ----------------------------------------------------------
010160 2315-ADD-ONE-MONTH.
010170     ADD T-MONTH-ACTUAL (T-PROJECT-COUNT WS-SCAN-SUB)
010180         TO T-YEAR-ACTUALS (T-PROJECT-COUNT).
010190     ADD T-MONTH-FORECAST (T-PROJECT-COUNT WS-SCAN-SUB)
010200         TO T-YEAR-FORECASTS (T-PROJECT-COUNT).
010210     ADD T-MONTH-PLAN (T-PROJECT-COUNT WS-SCAN-SUB)
010220         TO T-YEAR-CAPITAL-PLAN (T-PROJECT-COUNT).

010240 2315-EXIT.
010250     EXIT.

010270*    ----------------------------------------------------------
010280*    2320-ACTUALS-TO-DATE - RULE 3 OF THE WRITTEN SPECIFICATION.
010290*    LIFE-TO-DATE ACTUAL SPEND IS WHATEVER WAS SPENT IN PRIOR
010300*    FISCAL YEARS (CARRIED ON THE INPUT RECORD, NOT RECOMPUTED
010310*    HERE) PLUS WHAT THIS FISCAL YEAR HAS ACTUALLY SPENT SO
010320*    FAR.  A PROJECT WITH NO PRIOR-YEAR HISTORY STILL WORKS -
010330*    T-PRIOR-YRS-ACT WAS ALREADY CLEANSED TO ZERO BY THE
010340*    ABSENT-FIELD BRANCH OF 9700-CLEANSE-AMOUNT.
010350 2320-ACTUALS-TO-DATE.
010360     COMPUTE T-ACTUALS-TO-DATE (T-PROJECT-COUNT) =
010370         T-PRIOR-YRS-ACT (T-PROJECT-COUNT)
010380       + T-YEAR-ACTUALS (T-PROJECT-COUNT).

010400 2320-EXIT.
010410     EXIT.

010430*    ----------------------------------------------------------
010440*    2330-YTD-RUN-RATE - RULES 4 AND 8.  T-YTD-ACTUAL IS THE
010450*    SUM OF ACTUAL SPEND FOR THE MONTHS ELAPSED SO FAR THIS
010460*    FISCAL YEAR (JANUARY THROUGH THE CURRENT RUN MONTH) AND
010470*    FEEDS 2360'S AVERAGE-ACTUAL-SPEND CALCULATION.  T-RUN-RATE
010480*    IS A SEPARATE, FULL-YEAR FIGURE - THE PORTFOLIO'S EXPECTED
010490*    MONTHLY BURN IF ACTUALS AND FORECASTS FOR THE WHOLE YEAR
010500*    WERE SPREAD EVENLY OVER TWELVE MONTHS - AND MUST NOT BE
010510*    CONFUSED WITH A YTD-MONTHS AVERAGE (SEE CR-2011-0064 BELOW
010520*    FOR THE HISTORY OF THAT CONFUSION).
010530 2330-YTD-RUN-RATE.                                               CR110064
010540     MOVE ZERO TO T-YTD-ACTUAL (T-PROJECT-COUNT).
010550     IF WS-CURRENT-MONTH > ZERO
010560         PERFORM 2335-ADD-YTD-MONTH
010570             VARYING WS-SCAN-SUB FROM 1 BY 1
010580             UNTIL WS-SCAN-SUB > WS-CURRENT-MONTH
010590     END-IF.
010600*    RUN-RATE-PER-MONTH = (TOTAL-YEAR-ACTUALS + TOTAL-YEAR-
010610*    FORECASTS) / 12, PER THE WRITTEN PORTFOLIO-REPORT
010620*    SPECIFICATION - NOT DIVIDED BY THE NUMBER OF MONTHS
010630*    ELAPSED.
010640     COMPUTE T-RUN-RATE (T-PROJECT-COUNT) ROUNDED =
010650         (T-YEAR-ACTUALS (T-PROJECT-COUNT)
010660       +  T-YEAR-FORECASTS (T-PROJECT-COUNT)) / 12.

010680 2330-EXIT.
010690     EXIT.

010710*    2335-ADD-YTD-MONTH - ONE MONTH'S CONTRIBUTION TO THE
010720*    YEAR-TO-DATE ACTUAL TOTAL.  DRIVEN BY 2330 ABOVE ONLY
010730*    FOR MONTHS 1 THROUGH THE CURRENT RUN MONTH - MONTHS
010740*    STILL AHEAD ON THE CALENDAR NEVER PARTICIPATE.
010750 2335-ADD-YTD-MONTH.
010760     ADD T-MONTH-ACTUAL (T-PROJECT-COUNT WS-SCAN-SUB)
010770         TO T-YTD-ACTUAL (T-PROJECT-COUNT).

010790 2335-EXIT.
010800     EXIT.

010820*    ----------------------------------------------------------
010830*    2340-CAP-VARIANCE-SPLIT - RULES 5 AND 6.  CAPITAL-VARIANCE
010840*    IS WHAT IS LEFT OF THE PROJECT'S BUSINESS ALLOCATION AFTER
010850*    BACKING OUT THE FULL-YEAR FORECAST.  A POSITIVE RESULT
010860*    MEANS THE PROJECT IS FORECASTING TO SPEND LESS THAN IT WAS
010870*    ALLOCATED (UNDERSPEND, A CANDIDATE SOURCE OF CAPITAL FOR
010880*    REALLOCATION); A NEGATIVE RESULT MEANS IT IS FORECASTING
010890*    TO SPEND MORE THAN ITS ALLOCATION (OVERSPEND, A CANDIDATE
010900*    TARGET FOR REALLOCATION).  SEE CR-2011-0066 - THIS USED TO
010910*    BE KEYED OFF THE CAPITAL PLAN TOTAL INSTEAD OF THE
010920*    BUSINESS ALLOCATION AND EVERY DOWNSTREAM FIGURE WAS WRONG.
010930 2340-CAP-VARIANCE-SPLIT.                                         CR110066
010940     COMPUTE T-CAP-VARIANCE (T-PROJECT-COUNT) =
010950         T-BUSINESS-ALLOC (T-PROJECT-COUNT)
010960       - T-YEAR-FORECASTS (T-PROJECT-COUNT).
010970*    UNDERSPEND GETS THE POSITIVE VARIANCE, OVERSPEND STAYS
010980*    ZERO - EXACTLY ONE OF THE PAIR IS EVER NON-ZERO FOR A
010990*    GIVEN PROJECT.
011000     IF T-CAP-VARIANCE (T-PROJECT-COUNT) > ZERO
011010         MOVE T-CAP-VARIANCE (T-PROJECT-COUNT)
011020             TO T-UNDERSPEND (T-PROJECT-COUNT)
011030         MOVE ZERO TO T-OVERSPEND (T-PROJECT-COUNT)
011040     ELSE
011050*    NEGATIVE VARIANCE FLIPS SIGN INTO OVERSPEND SO THE
011060*    REPORTING SIDE CAN TREAT IT AS A PLAIN POSITIVE AMOUNT.
011070         MOVE ZERO TO T-UNDERSPEND (T-PROJECT-COUNT)
011080         COMPUTE T-OVERSPEND (T-PROJECT-COUNT) =
011090             T-CAP-VARIANCE (T-PROJECT-COUNT) * -1
011100     END-IF.

011120 2340-EXIT.
011130     EXIT.

011150*    ----------------------------------------------------------
011160*    2350-NET-REALLOC - RULE 7.  NET-REALLOCATION-AMOUNT IS THE
011170*    UNDERSPEND LEFT OVER AFTER COVERING THE OVERSPEND - A
011180*    POSITIVE NUMBER MEANS THE PROJECT IS A NET SOURCE OF
011190*    CAPITAL FOR THE PORTFOLIO, A NEGATIVE NUMBER A NET USER.
011200*    ----------------------------------------------------------
011210 2350-NET-REALLOC.
011220     COMPUTE T-NET-REALLOC (T-PROJECT-COUNT) =
011230         T-UNDERSPEND (T-PROJECT-COUNT)
011240       - T-OVERSPEND (T-PROJECT-COUNT).

011260 2350-EXIT.
011270     EXIT.

011290*    ----------------------------------------------------------
011300*    2360-AVERAGES-AND-SPREAD - RULES 9, 10, AND 11.  THREE
011310*    SEPARATE MEASURES COME OUT OF THIS ONE PARAGRAPH: THE
011320*    YTD MONTHLY AVERAGE, THE FULL-YEAR FORECAST MONTHLY
011330*    AVERAGE, THE RAW AND ABSOLUTE SPEND VARIANCE FOR THE
011340*    YEAR, AND FINALLY THE SPREAD SCORE - A MEASURE OF HOW
011350*    ERRATIC THE PROJECT'S MONTH-TO-MONTH FORECASTING HAS
011360*    BEEN, NOT JUST HOW FAR OFF THE YEAR TOTALS ARE.
011370*    ----------------------------------------------------------
011380 2360-AVERAGES-AND-SPREAD.                                        CR110064
011390*    THE YTD DIVISOR IS THE NUMBER OF MONTHS ELAPSED SO FAR -
011400*    FLOORED AT ONE SO A JANUARY RUN (MONTH 1, BEFORE ANY
011410*    MONTHS HAVE POSTED) DOES NOT DIVIDE BY ZERO.
011420     IF WS-CURRENT-MONTH > ZERO
011430         MOVE WS-CURRENT-MONTH TO WS-YTD-DIVISOR
011440     ELSE
011450         MOVE 1 TO WS-YTD-DIVISOR
011460     END-IF.
011470*    AVG-ACTUAL-SPEND = SUM-ACTUAL-SPEND-YTD DIVIDED BY THE
011480*    NUMBER OF YTD MONTHS, PER THE WRITTEN SPECIFICATION - NOT
011490*    THE FULL-YEAR FORECAST AVERAGE BELOW IT, WHICH ALWAYS
011500*    DIVIDES BY TWELVE REGARDLESS OF HOW FAR INTO THE YEAR
011510*    THE RUN IS.
011520     COMPUTE T-AVG-ACTUAL (T-PROJECT-COUNT) ROUNDED =
011530         T-YTD-ACTUAL (T-PROJECT-COUNT) / WS-YTD-DIVISOR.
011540     COMPUTE T-AVG-FORECAST (T-PROJECT-COUNT) ROUNDED =
011550         T-YEAR-FORECASTS (T-PROJECT-COUNT) / 12.
011560*    TOTAL-SPEND-VARIANCE - PLAIN ACTUALS MINUS FORECAST FOR
011570*    THE WHOLE YEAR, SIGN PRESERVED FOR THE ENRICHED FILE AND
011580*    THE DETAIL REPORT.
011590     COMPUTE T-SPEND-VARIANCE (T-PROJECT-COUNT) =
011600         T-YEAR-ACTUALS (T-PROJECT-COUNT)
011610       - T-YEAR-FORECASTS (T-PROJECT-COUNT).
011620*    THE RANKING REPORTS WANT THE MAGNITUDE OF THE MISS, NOT
011630*    THE DIRECTION, SO WE ALSO KEEP AN ABSOLUTE-VALUE COPY.
011640     IF T-SPEND-VARIANCE (T-PROJECT-COUNT) < ZERO
011650         COMPUTE T-ABS-SPEND-VAR (T-PROJECT-COUNT) =
011660             T-SPEND-VARIANCE (T-PROJECT-COUNT) * -1
011670     ELSE
011680         MOVE T-SPEND-VARIANCE (T-PROJECT-COUNT)
011690             TO T-ABS-SPEND-VAR (T-PROJECT-COUNT)
011700     END-IF.
011710*    AVERAGE-MONTHLY-SPREAD-SCORE IS THE MEAN, ACROSS ALL
011720*    TWELVE MONTHS, OF THE ABSOLUTE ACTUAL-VERSUS-FORECAST
011730*    MISS FOR THAT MONTH - A PROJECT THAT IS OFF BY A LITTLE
011740*    EVERY MONTH SCORES WORSE HERE THAN ONE THAT IS DEAD ON
011750*    ELEVEN MONTHS AND WAY OFF IN ONE, EVEN IF THEIR YEAR
011760*    TOTALS COME OUT THE SAME - THIS IS DELIBERATELY A
011770*    DIFFERENT NUMBER FROM THE YEARLY AVERAGES ABOVE.
011780     MOVE ZERO TO WS-SPREAD-SUM.
011790     PERFORM 2365-ADD-MONTH-SPREAD
011800         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 12.
011810     COMPUTE T-SPREAD-SCORE (T-PROJECT-COUNT) ROUNDED =
011820         WS-SPREAD-SUM / 12.

011840 2360-EXIT.
011850     EXIT.

011870*    ----------------------------------------------------------
011880*    2365-ADD-MONTH-SPREAD - ACCUMULATE THE ABSOLUTE ACTUAL-
011890*    VERSUS-FORECAST VARIANCE FOR ONE MONTH INTO WS-SPREAD-SUM.
011900*    ----------------------------------------------------------
011910 2365-ADD-MONTH-SPREAD.
011920*    ONE MONTH'S ACTUAL-MINUS-FORECAST MISS, SIGN AND ALL.
011930     COMPUTE WS-MONTH-DIFF =
011940         T-MONTH-ACTUAL (T-PROJECT-COUNT WS-SCAN-SUB)
011950       - T-MONTH-FORECAST (T-PROJECT-COUNT WS-SCAN-SUB).
011960*    DROP THE SIGN BEFORE ACCUMULATING - AN UNDERSPEND MONTH
011970*    AND AN OVERSPEND MONTH ARE EQUALLY "OFF" FOR SPREAD
011980*    PURPOSES AND MUST NOT BE ALLOWED TO CANCEL EACH OTHER OUT
011990*    OVER THE YEAR.
012000     IF WS-MONTH-DIFF < ZERO
012010         COMPUTE WS-MONTH-DIFF = WS-MONTH-DIFF * -1
012020     END-IF.
012030     ADD WS-MONTH-DIFF TO WS-SPREAD-SUM.

012050 2365-EXIT.
012060     EXIT.

012080*    ----------------------------------------------------------
012090*    2400-ACCUM-KEY-METRICS - ROLL PORTFOLIO-WIDE TOTALS WHILE
012100*    WE HAVE EACH PROJECT IN HAND, SO THE CLOSING SECTION NEED
012110*    ONLY PRINT WHAT IS ALREADY ADDED UP.
012120*    ----------------------------------------------------------
012130 2400-ACCUM-KEY-METRICS.
012140*    SIX PORTFOLIO-WIDE RUNNING TOTALS, EACH THE SIMPLE SUM OF
012150*    THE MATCHING PER-PROJECT FIGURE JUST COMPUTED BY 2300-
012160*    CALC-DERIVED.  C-SUM-RUN-RATE IN PARTICULAR IS DIVIDED BY
012170*    T-PROJECT-COUNT AT PRINT TIME (3200-KEY-METRICS-RPT) TO
012180*    GET THE PORTFOLIO'S AVERAGE MONTHLY RUN RATE - IT IS NOT
012190*    ITSELF A PER-MONTH FIGURE UNTIL THAT DIVISION HAPPENS.
012200     ADD T-YTD-ACTUAL (T-PROJECT-COUNT)    TO C-SUM-YTD-ACTUAL.
012210     ADD T-YEAR-FORECASTS (T-PROJECT-COUNT) TO C-SUM-FORECASTED.
012220     ADD T-RUN-RATE (T-PROJECT-COUNT)       TO C-SUM-RUN-RATE.
012230     ADD T-UNDERSPEND (T-PROJECT-COUNT)     TO C-SUM-UNDERSPEND.
012240     ADD T-OVERSPEND (T-PROJECT-COUNT)      TO C-SUM-OVERSPEND.
012250     ADD T-NET-REALLOC (T-PROJECT-COUNT)    TO C-SUM-NET-REALLOC.

012270 2400-EXIT.
012280     EXIT.

012300*    ----------------------------------------------------------
012310*    2600-WRITE-ENRICHED - ECHO THE CLEANSED AND DERIVED
012320*    FIELDS TO PROJENR, FIELD BY FIELD.
012330*    ----------------------------------------------------------
012340 2600-WRITE-ENRICHED.                                             CR940033
012350*    THE ENRICHED FILE IS THE INPUT RECORD'S FIVE IDENTIFYING
012360*    FIELDS PLUS EVERY DERIVED MEASURE 2300-CALC-DERIVED JUST
012370*    WORKED OUT - IT IS THE "SHOW YOUR WORK" FILE DOWNSTREAM
012380*    ANALYSTS PULL WHEN THEY WANT TO CHECK A NUMBER ON THE
012390*    PRINTED REPORT WITHOUT RERUNNING THE WHOLE BATCH.
012400*    IDENTIFYING FIELDS FIRST, CARRIED STRAIGHT ACROSS.
012410     MOVE T-PORTFOLIO (T-PROJECT-COUNT)     TO E-PORTFOLIO.
012420     MOVE T-SUB-PORTFOLIO (T-PROJECT-COUNT) TO E-SUB-PORTFOLIO.
012430     MOVE T-PROJECT-ID (T-PROJECT-COUNT)    TO E-PROJECT-ID.
012440     MOVE T-PROJECT-NAME (T-PROJECT-COUNT)  TO E-PROJECT-NAME.
012450     MOVE T-PROJECT-MGR (T-PROJECT-COUNT)   TO E-PROJECT-MGR.
012460     MOVE T-BRS-CLASS (T-PROJECT-COUNT)     TO E-BRS-CLASS.
012470     MOVE T-FUND-DECISION (T-PROJECT-COUNT) TO E-FUND-DECISION.
012480*    CLEANSED SCALAR MONEY FIELDS - THE FIVE VALUES 2100-
012490*    CLEANSE-SCALARS SCRUBBED OF COMMAS AND BLANKS.
012500     MOVE T-BUSINESS-ALLOC (T-PROJECT-COUNT)    TO E-BUSINESS-ALLOC.
012510     MOVE T-CURRENT-EAC (T-PROJECT-COUNT)       TO E-CURRENT-EAC.
012520     MOVE T-PRIOR-YRS-ACT (T-PROJECT-COUNT)     TO E-PRIOR-YRS-ACT.
012530     MOVE T-QE-FCST-VS-PLAN (T-PROJECT-COUNT)   TO E-QE-FCST-VS-PLAN.
012540     MOVE T-FCST-VS-BA (T-PROJECT-COUNT)        TO E-FCST-VS-BA.
012550*    THE TWELVE MONTHLY COLUMNS, VIA 2605-COPY-ONE-MONTH BELOW.
012560     PERFORM 2605-COPY-ONE-MONTH
012570         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 12.
012580*    AND FINALLY EVERY DERIVED MEASURE FROM 2300-CALC-DERIVED,
012590*    IN THE SAME ORDER THEY WERE COMPUTED.
012600     MOVE T-YEAR-ACTUALS (T-PROJECT-COUNT)     TO E-YEAR-ACTUALS.
012610     MOVE T-YEAR-FORECASTS (T-PROJECT-COUNT)   TO E-YEAR-FORECASTS.
012620     MOVE T-YEAR-CAPITAL-PLAN (T-PROJECT-COUNT) TO E-YEAR-CAPITAL-PLAN.
012630     MOVE T-ACTUALS-TO-DATE (T-PROJECT-COUNT)  TO E-ACTUALS-TO-DATE.
012640     MOVE T-YTD-ACTUAL (T-PROJECT-COUNT)       TO E-YTD-ACTUAL.
012650     MOVE T-RUN-RATE (T-PROJECT-COUNT)         TO E-RUN-RATE.
012660     MOVE T-CAP-VARIANCE (T-PROJECT-COUNT)     TO E-CAP-VARIANCE.
012670     MOVE T-UNDERSPEND (T-PROJECT-COUNT)       TO E-UNDERSPEND.
012680     MOVE T-OVERSPEND (T-PROJECT-COUNT)        TO E-OVERSPEND.
012690     MOVE T-NET-REALLOC (T-PROJECT-COUNT)      TO E-NET-REALLOC.
012700     MOVE T-AVG-ACTUAL (T-PROJECT-COUNT)       TO E-AVG-ACTUAL.
012710     MOVE T-AVG-FORECAST (T-PROJECT-COUNT)     TO E-AVG-FORECAST.
012720     MOVE T-SPEND-VARIANCE (T-PROJECT-COUNT)   TO E-SPEND-VARIANCE.
012730     MOVE T-SPREAD-SCORE (T-PROJECT-COUNT)     TO E-SPREAD-SCORE.
012740     MOVE T-PRIOR-YR-WARN-SW (T-PROJECT-COUNT) TO E-PRIOR-YR-WARN-SW.
012750     WRITE E-REC.

012770 2600-EXIT.
012780     EXIT.

012800*    2605-COPY-ONE-MONTH - ONE MONTH'S ACTUAL/FORECAST/PLAN
012810*    TRIPLET, INPUT TABLE SUBSCRIPTED BY PROJECT AND MONTH,
012820*    OUTPUT RECORD SUBSCRIPTED BY MONTH ONLY (ONE ENRICHED
012830*    RECORD PER PROJECT, NOT PER PROJECT-MONTH).
012840 2605-COPY-ONE-MONTH.
012850     MOVE T-MONTH-ACTUAL (T-PROJECT-COUNT WS-SCAN-SUB)
012860         TO E-MONTH-ACTUAL (WS-SCAN-SUB).
012870     MOVE T-MONTH-FORECAST (T-PROJECT-COUNT WS-SCAN-SUB)
012880         TO E-MONTH-FORECAST (WS-SCAN-SUB).
012890     MOVE T-MONTH-PLAN (T-PROJECT-COUNT WS-SCAN-SUB)
012900         TO E-MONTH-PLAN (WS-SCAN-SUB).

012920 2605-EXIT.
012930     EXIT.

012950*    ----------------------------------------------------------
012960*    3000-CLOSING - DRIVE THE ENTIRE PRINT FILE, SECTION BY
012970*    SECTION, IN THE ORDER THE DIVISION HEAD WANTS THEM.
012980*    ----------------------------------------------------------
012990 3000-CLOSING.
013000*    FIXED ORDER, TOP TO BOTTOM OF THE PRINTED REPORT - KEY
013010*    METRICS FIRST SO A READER GETS THE PORTFOLIO SUMMARY
013020*    BEFORE THE PROJECT-BY-PROJECT DETAIL, THEN THE THREE
013030*    RANKING SECTIONS IN THE ORDER CAPITAL PLANNING ASKED FOR
013040*    THEM (VARIANCE, BUDGET IMPACT, PERFORMANCE) PER THE
013050*    WRITTEN PORTFOLIO-REPORT SPECIFICATION.
013060     PERFORM 9100-REPORT-HEADING.
013070     PERFORM 3200-KEY-METRICS-RPT.
013080     PERFORM 3300-DETAIL-RPT.
013090     PERFORM 3400-VARIANCE-RANK.
013100     PERFORM 3500-BUDGET-IMPACT.
013110     PERFORM 3600-PERFORMANCE-RANK.
013120     PERFORM 3900-CLOSE-FILES.

013140 3000-EXIT.
013150     EXIT.

013170*    ----------------------------------------------------------
013180*    3200-KEY-METRICS-RPT - PORTFOLIO-WIDE TOTALS, RULE 3'S
013190*    PRIOR-YEAR WARNING COUNT.
013200*    ----------------------------------------------------------
013210 3200-KEY-METRICS-RPT.                                            CR110065
013220*    TITLE LINE IS BLANKED AND RE-WRITTEN RATHER THAN A FRESH
013230*    01-LEVEL BECAUSE THE SHOP'S TITLE-LINE GROUPS ALL SHARE
013240*    ONE COMMON FILLER LAYOUT - SEE THE REPORT-LINES COPYBOOK.
013250     MOVE SPACES TO KEY-METRICS-TITLE.
013260     WRITE PRTLINE FROM KEY-METRICS-TITLE
013270         AFTER ADVANCING 2 LINES.
013280     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINES.

013300*    PROJECT COUNT LEADS THE METRICS BLOCK SO A READER KNOWS
013310*    HOW MANY PROJECTS THE TOTALS BELOW ARE SPREAD ACROSS
013320*    BEFORE SEEING ANY DOLLAR FIGURE (CR-2011-0068).
013330     MOVE T-PROJECT-COUNT TO O-PROJECT-COUNT.                     CR110068
013340     WRITE PRTLINE FROM COUNT-LINE AFTER ADVANCING 1 LINES.

013360*    PORTFOLIO-WIDE AVERAGE RUN RATE IS THE MEAN OF EVERY
013370*    PROJECT'S RUN-RATE-PER-MONTH, NOT A RE-DERIVED FIGURE -
013380*    DIVIDE THE ALREADY-ACCUMULATED C-SUM-RUN-RATE BY THE
013390*    PROJECT COUNT.  GUARD AGAINST AN EMPTY PORTFOLIO FILE.
013400     IF T-PROJECT-COUNT > ZERO
013410         COMPUTE C-AVG-RUN-RATE ROUNDED =
013420             C-SUM-RUN-RATE / T-PROJECT-COUNT
013430     ELSE
013440         MOVE ZERO TO C-AVG-RUN-RATE
013450     END-IF.

013470*    SIX LABEL/VALUE METRIC LINES, ONE MOVE-PAIR APIECE, ALL
013480*    THROUGH THE SHARED METRIC-LINE LAYOUT.
013490     MOVE "TOTAL YEAR-TO-DATE ACTUALS"     TO O-METRIC-LABEL.
013500     MOVE C-SUM-YTD-ACTUAL                 TO O-METRIC-VALUE.
013510     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.

013530     MOVE "TOTAL PORTFOLIO FORECAST"       TO O-METRIC-LABEL.
013540     MOVE C-SUM-FORECASTED                 TO O-METRIC-VALUE.
013550     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.

013570     MOVE "AVERAGE MONTHLY RUN RATE"        TO O-METRIC-LABEL.
013580     MOVE C-AVG-RUN-RATE                    TO O-METRIC-VALUE.
013590     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.

013610*    PORTFOLIO-WIDE SUM OF EVERY PROJECT'S T-UNDERSPEND, ROLLED
013620*    UP BY 2400-ACCUM-KEY-METRICS AS EACH PROJECT WAS LOADED.
013630     MOVE "TOTAL CAPITAL UNDERSPEND"        TO O-METRIC-LABEL.
013640     MOVE C-SUM-UNDERSPEND                  TO O-METRIC-VALUE.
013650     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.

013670*    THE OVERSPEND-SIDE COMPANION TO THE FIGURE ABOVE - TOGETHER
013680*    THE TWO GIVE THE FINANCE DESK THE PORTFOLIO'S TOTAL SWING
013690*    IN EITHER DIRECTION BEFORE ANY REALLOCATION IS SUGGESTED.
013700     MOVE "TOTAL CAPITAL OVERSPEND"         TO O-METRIC-LABEL.
013710     MOVE C-SUM-OVERSPEND                   TO O-METRIC-VALUE.
013720     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.

013740*    UNDERSPEND TOTAL LESS OVERSPEND TOTAL - THE PORTFOLIO-WIDE
013750*    VERSION OF WHAT 3500-BUDGET-IMPACT PRINTS PROJECT BY
013760*    PROJECT ON REALLOC-LINE.
013770     MOVE "NET REALLOCATION OPPORTUNITY"    TO O-METRIC-LABEL.
013780     MOVE C-SUM-NET-REALLOC                 TO O-METRIC-VALUE.
013790     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.

013810*    LAST LINE IS THE RULE-3 PRIOR-YEAR-ABSENT WARNING COUNT,
013820*    ITS OWN SPECIAL-PURPOSE WARN-LINE LAYOUT SO IT READS AS
013830*    A CALL-OUT RATHER THAN JUST ANOTHER METRIC.
013840     MOVE C-PRIOR-YR-WARN-CTR TO O-WARN-CTR.                      CR940118
013850     WRITE PRTLINE FROM WARN-LINE AFTER ADVANCING 1 LINES.

013870 3200-EXIT.
013880     EXIT.

013900*    ----------------------------------------------------------
013910*    3300-DETAIL-RPT - WALK THE WORKING TABLE AND PRINT ONE
013920*    PROJECT PER THREE-LINE BLOCK, VIA A PERFORM-VARYING OVER
013930*    3305-PRINT-ONE-PROJECT.
013940*    ----------------------------------------------------------
013950 3300-DETAIL-RPT.                                                 CR060155
013960*    FOUR HEADING LINES, THEN ONE THREE-LINE BLOCK PER PROJECT
013970*    IN INPUT FILE ORDER (NOT RANKED - RANKING IS LEFT TO THE
013980*    3400/3500/3600 SECTIONS THAT FOLLOW).
013990     WRITE PRTLINE FROM DETAIL-TITLE AFTER ADVANCING 2 LINES.
014000     WRITE PRTLINE FROM DETAIL-HEADING-1 AFTER ADVANCING 2 LINES.
014010     WRITE PRTLINE FROM DETAIL-HEADING-2 AFTER ADVANCING 1 LINES.
014020     WRITE PRTLINE FROM DETAIL-HEADING-3 AFTER ADVANCING 1 LINES.
014030     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINES.

014050     PERFORM 3305-PRINT-ONE-PROJECT
014060         VARYING WS-SCAN-SUB FROM 1 BY 1
014070         UNTIL WS-SCAN-SUB > T-PROJECT-COUNT.

014090 3300-EXIT.
014100     EXIT.

014120*    ----------------------------------------------------------
014130*    3305-PRINT-ONE-PROJECT - ONE PROJECT'S THREE DETAIL LINES.
014140*    LINE 1 IDENTIFIES THE PROJECT, LINE 2 CARRIES THE RAW
014150*    DOLLAR FIGURES, LINE 3 CARRIES THE DERIVED MEASURES - THE
014160*    SAME THREE-WAY SPLIT THE SHOP USES ON EVERY MULTI-LINE
014170*    DETAIL REPORT SO THE EYE ALWAYS KNOWS WHERE TO LOOK FOR
014180*    A GIVEN KIND OF FIGURE.
014190 3305-PRINT-ONE-PROJECT.
014200*    LINE 1 - IDENTIFYING FIELDS.
014210     MOVE T-PORTFOLIO (WS-SCAN-SUB)     TO O-D-PORTFOLIO.
014220     MOVE T-SUB-PORTFOLIO (WS-SCAN-SUB) TO O-D-SUB-PORTFOLIO.
014230     MOVE T-PROJECT-ID (WS-SCAN-SUB)    TO O-D-PROJECT-ID.
014240     MOVE T-PROJECT-NAME (WS-SCAN-SUB)  TO O-D-PROJECT-NAME.
014250     MOVE T-PROJECT-MGR (WS-SCAN-SUB)   TO O-D-PROJECT-MGR.
014260     MOVE T-BRS-CLASS (WS-SCAN-SUB)     TO O-D-BRS-CLASS.
014270     MOVE T-FUND-DECISION (WS-SCAN-SUB) TO O-D-FUND-DECISION.
014280     WRITE PRTLINE FROM DETAIL-LINE-1 AFTER ADVANCING 1 LINES.

014300*    LINE 2 - RAW DOLLAR FIGURES CARRIED FROM THE INPUT FEED.
014310     MOVE T-BUSINESS-ALLOC (WS-SCAN-SUB)   TO O-D-BUSINESS-ALLOC.
014320     MOVE T-CURRENT-EAC (WS-SCAN-SUB)      TO O-D-CURRENT-EAC.
014330     MOVE T-PRIOR-YRS-ACT (WS-SCAN-SUB)    TO O-D-PRIOR-YRS-ACT.
014340     MOVE T-YEAR-ACTUALS (WS-SCAN-SUB)     TO O-D-YEAR-ACTUALS.
014350     MOVE T-YEAR-FORECASTS (WS-SCAN-SUB)   TO O-D-YEAR-FORECASTS.
014360     MOVE T-YEAR-CAPITAL-PLAN (WS-SCAN-SUB) TO O-D-YEAR-PLAN.
014370     WRITE PRTLINE FROM DETAIL-LINE-2 AFTER ADVANCING 1 LINES.

014390*    LINE 3 - THE DERIVED MEASURES FROM 2300-CALC-DERIVED.
014400     MOVE T-QE-FCST-VS-PLAN (WS-SCAN-SUB)  TO O-D-QE-FCST-VS-PLAN.
014410     MOVE T-FCST-VS-BA (WS-SCAN-SUB)       TO O-D-FCST-VS-BA.
014420     MOVE T-UNDERSPEND (WS-SCAN-SUB)       TO O-D-UNDERSPEND.
014430     MOVE T-OVERSPEND (WS-SCAN-SUB)        TO O-D-OVERSPEND.
014440     MOVE T-NET-REALLOC (WS-SCAN-SUB)      TO O-D-NET-REALLOC.
014450     MOVE T-SPREAD-SCORE (WS-SCAN-SUB)     TO O-D-SPREAD-SCORE.
014460     WRITE PRTLINE FROM DETAIL-LINE-3 AFTER ADVANCING 1 LINES.
014470     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINES.

014490 3305-EXIT.
014500     EXIT.

014520*    ----------------------------------------------------------
014530*    3400-VARIANCE-RANK - TOP 15 PROJECTS BY ABSOLUTE SPEND
014540*    VARIANCE, REPEATED-MAX-SCAN, NO SORT VERB REQUIRED.
014550*    ----------------------------------------------------------
014560 3400-VARIANCE-RANK.                                              CR960022
014570     MOVE SPACES TO VARIANCE-TITLE.
014580     WRITE PRTLINE FROM VARIANCE-TITLE AFTER ADVANCING 2 LINES.
014590     WRITE PRTLINE FROM VARIANCE-HEADING AFTER ADVANCING 2 LINES.

014610*    EVERY RANKING PASS STARTS WITH A CLEAN "NOT YET SELECTED"
014620*    FLAG TABLE - 9150-RESET-RANK-FLAGS RUNS ONCE PER PROJECT
014630*    SO A PROJECT PICKED BY AN EARLIER SECTION (E.G. THE
014640*    OVERSPEND LIST) IS STILL ELIGIBLE HERE.
014650     PERFORM 9150-RESET-RANK-FLAGS
014660         VARYING WS-SCAN-SUB FROM 1 BY 1
014670         UNTIL WS-SCAN-SUB > T-PROJECT-COUNT.

014690*    CANNOT RANK MORE PROJECTS THAN EXIST - A PORTFOLIO OF
014700*    FEWER THAN FIFTEEN PROJECTS SHORTENS THE LIST RATHER
014710*    THAN PADDING IT WITH EMPTY LINES.
014720     MOVE TOP-N-VARIANCE TO RANK-SELECTED-CTR.
014730     IF T-PROJECT-COUNT < TOP-N-VARIANCE
014740         MOVE T-PROJECT-COUNT TO RANK-SELECTED-CTR
014750     END-IF.

014770*    ONE REPEATED-MAX SCAN PER OUTPUT LINE - SEE 9200-FIND-MAX-
014780*    VARIANCE.  NO SORT VERB IS NEEDED BECAUSE THE TABLE NEVER
014790*    EXCEEDS FIFTEEN SELECTIONS AND THE PROJECT COUNT IS SMALL
014800*    ENOUGH THAT AN O(N*15) SCAN COSTS NOTHING MEASURABLE.
014810     PERFORM 3405-EMIT-VARIANCE-LINE
014820         VARYING RANK-OUT-SUB FROM 1 BY 1
014830         UNTIL RANK-OUT-SUB > RANK-SELECTED-CTR.

014850 3400-EXIT.
014860     EXIT.

014880*    3405-EMIT-VARIANCE-LINE - FIND THE NOT-YET-SELECTED
014890*    PROJECT WITH THE LARGEST ABSOLUTE SPEND VARIANCE AND
014900*    PRINT IT.  RANK-BEST-SUB COMES BACK ZERO IF EVERY
014910*    PROJECT HAS ALREADY BEEN MARKED USED (PORTFOLIO SMALLER
014920*    THAN THE REQUESTED TOP-N) - THE IF GUARD SKIPS THE WRITE
014930*    RATHER THAN PRINTING A BLANK LINE.
014940 3405-EMIT-VARIANCE-LINE.
014950     PERFORM 9200-FIND-MAX-VARIANCE.
014960     IF RANK-BEST-SUB > ZERO
014970         SET RANK-ITEM-USED (RANK-BEST-SUB) TO TRUE
014980         MOVE T-PROJECT-NAME (RANK-BEST-SUB)    TO O-V-PROJECT-NAME
014990         MOVE T-YEAR-ACTUALS (RANK-BEST-SUB)    TO O-V-YEAR-ACTUALS
015000         MOVE T-YEAR-FORECASTS (RANK-BEST-SUB)  TO O-V-YEAR-FORECASTS
015010         MOVE T-AVG-ACTUAL (RANK-BEST-SUB)      TO O-V-AVG-ACTUAL
015020         MOVE T-AVG-FORECAST (RANK-BEST-SUB)    TO O-V-AVG-FORECAST
015030         WRITE PRTLINE FROM VARIANCE-LINE AFTER ADVANCING 1 LINES
015040     END-IF.

015060 3405-EXIT.
015070     EXIT.

015090*    ----------------------------------------------------------
015100*    3500-BUDGET-IMPACT - TOP 5 OVERSPEND, TOP 5 UNDERSPEND,
015110*    AND A NET REALLOCATION SUGGESTION LINE.
015120*    ----------------------------------------------------------
015130 3500-BUDGET-IMPACT.                                              CR110067
015140     MOVE SPACES TO BUDGET-TITLE.
015150     WRITE PRTLINE FROM BUDGET-TITLE AFTER ADVANCING 2 LINES.

015170*    TOP 5 OVERSPEND PROJECTS FIRST.  RANK-OVERSPEND-CTR COUNTS
015180*    HOW MANY LINES ACTUALLY PRINTED (TOP-N-BUDGET IS A CEILING,
015190*    NOT A GUARANTEE - A PORTFOLIO WITH NO OVERSPEND AT ALL
015200*    PRINTS ZERO LINES) AND IS ALSO WHAT GATES THE REALLOCATION
015210*    SUGGESTION LINE FURTHER DOWN.
015220     WRITE PRTLINE FROM OVERSPEND-TITLE AFTER ADVANCING 2 LINES.
015230     WRITE PRTLINE FROM BUDGET-HEADING AFTER ADVANCING 1 LINES.
015240     PERFORM 9150-RESET-RANK-FLAGS
015250         VARYING WS-SCAN-SUB FROM 1 BY 1
015260         UNTIL WS-SCAN-SUB > T-PROJECT-COUNT.
015270     MOVE ZERO TO RANK-OVERSPEND-CTR.
015280     PERFORM 3505-EMIT-OVERSPEND-LINE
015290         VARYING RANK-OUT-SUB FROM 1 BY 1
015300         UNTIL RANK-OUT-SUB > TOP-N-BUDGET.
015310*    A CLEAN PORTFOLIO WITH NO OVERSPEND PROJECTS GETS A
015320*    PLAIN SAY-SO RATHER THAN A BLANK TABLE (CR-2003-0087).
015330     IF RANK-OVERSPEND-CTR = ZERO                                 CR030087
015340         WRITE PRTLINE FROM NO-BUDGET-IMPACT-LINE
015350             AFTER ADVANCING 1 LINES
015360     END-IF.

015380*    SAME PATTERN FOR THE TOP 5 UNDERSPEND PROJECTS.
015390     WRITE PRTLINE FROM UNDERSPEND-TITLE AFTER ADVANCING 2 LINES.
015400     WRITE PRTLINE FROM BUDGET-HEADING AFTER ADVANCING 1 LINES.
015410     PERFORM 9150-RESET-RANK-FLAGS
015420         VARYING WS-SCAN-SUB FROM 1 BY 1
015430         UNTIL WS-SCAN-SUB > T-PROJECT-COUNT.
015440     MOVE ZERO TO RANK-UNDERSPEND-CTR.
015450     PERFORM 3506-EMIT-UNDERSPEND-LINE
015460         VARYING RANK-OUT-SUB FROM 1 BY 1
015470         UNTIL RANK-OUT-SUB > TOP-N-BUDGET.
015480     IF RANK-UNDERSPEND-CTR = ZERO
015490         WRITE PRTLINE FROM NO-BUDGET-IMPACT-LINE
015500             AFTER ADVANCING 1 LINES
015510     END-IF.

015530*    THE REALLOCATION SUGGESTION ONLY MEANS SOMETHING WHEN
015540*    BOTH AN OVERSPEND POOL AND AN UNDERSPEND POOL EXIST TO
015550*    MOVE MONEY BETWEEN - PRINT THE DOLLAR SUGGESTION WHEN
015560*    BOTH LISTS ARE NON-EMPTY, OTHERWISE SAY SO PLAINLY
015570*    (CR-2011-0067 - THE 2003 FIX BELOW NEVER ACTUALLY
015580*    GATED THIS PARTICULAR LINE, ONLY THE TWO LISTS ABOVE IT).
015590     IF RANK-OVERSPEND-CTR > ZERO AND RANK-UNDERSPEND-CTR > ZERO
015600         MOVE C-SUM-UNDERSPEND TO O-R-UNDERSPEND-TOTAL
015610         MOVE C-SUM-OVERSPEND  TO O-R-OVERSPEND-TOTAL
015620         WRITE PRTLINE FROM REALLOC-LINE AFTER ADVANCING 2 LINES
015630     ELSE
015640         WRITE PRTLINE FROM NO-REALLOC-LINE AFTER ADVANCING 2 LINES
015650     END-IF.

015670 3500-EXIT.
015680     EXIT.

015700*    3505-EMIT-OVERSPEND-LINE - FIND THE NOT-YET-SELECTED
015710*    PROJECT WITH THE LARGEST OVERSPEND AMOUNT.  9300-FIND-MAX-
015720*    OVERSPEND ONLY CONSIDERS PROJECTS WHERE T-OVERSPEND IS
015730*    GREATER THAN ZERO, SO RANK-BEST-SUB COMES BACK ZERO ONCE
015740*    EVERY TRUE OVERSPEND PROJECT HAS BEEN PRINTED, EVEN IF
015750*    FEWER THAN TOP-N-BUDGET PROJECTS QUALIFY.
015760 3505-EMIT-OVERSPEND-LINE.
015770     PERFORM 9300-FIND-MAX-OVERSPEND.
015780     IF RANK-BEST-SUB > ZERO
015790         SET RANK-ITEM-USED (RANK-BEST-SUB) TO TRUE
015800         ADD 1 TO RANK-OVERSPEND-CTR
015810         MOVE T-PROJECT-NAME (RANK-BEST-SUB)   TO O-B-PROJECT-NAME
015820         MOVE T-BUSINESS-ALLOC (RANK-BEST-SUB) TO O-B-BUSINESS-ALLOC
015830         MOVE T-YEAR-FORECASTS (RANK-BEST-SUB) TO O-B-YEAR-FORECASTS
015840         MOVE T-OVERSPEND (RANK-BEST-SUB)      TO O-B-AMOUNT
015850         WRITE PRTLINE FROM BUDGET-LINE AFTER ADVANCING 1 LINES
015860     END-IF.

015880 3505-EXIT.
015890     EXIT.

015910*    3506-EMIT-UNDERSPEND-LINE - MIRROR OF 3505 ABOVE, AGAINST
015920*    9400-FIND-MAX-UNDERSPEND AND THE UNDERSPEND-ONLY COUNTER.
015930 3506-EMIT-UNDERSPEND-LINE.
015940     PERFORM 9400-FIND-MAX-UNDERSPEND.
015950     IF RANK-BEST-SUB > ZERO
015960         SET RANK-ITEM-USED (RANK-BEST-SUB) TO TRUE
015970         ADD 1 TO RANK-UNDERSPEND-CTR
015980         MOVE T-PROJECT-NAME (RANK-BEST-SUB)   TO O-B-PROJECT-NAME
015990         MOVE T-BUSINESS-ALLOC (RANK-BEST-SUB) TO O-B-BUSINESS-ALLOC
016000         MOVE T-YEAR-FORECASTS (RANK-BEST-SUB) TO O-B-YEAR-FORECASTS
016010         MOVE T-UNDERSPEND (RANK-BEST-SUB)     TO O-B-AMOUNT
016020         WRITE PRTLINE FROM BUDGET-LINE AFTER ADVANCING 1 LINES
016030     END-IF.

016050 3506-EXIT.
016060     EXIT.

016080*    ----------------------------------------------------------
016090*    3600-PERFORMANCE-RANK - BEST 5 (SMALLEST SPREAD SCORE)
016100*    AND WORST 5 (LARGEST SPREAD SCORE).
016110*    ----------------------------------------------------------
016120 3600-PERFORMANCE-RANK.                                           CR910065
016130     MOVE SPACES TO PERFORMANCE-TITLE.
016140     WRITE PRTLINE FROM PERFORMANCE-TITLE AFTER ADVANCING 2 LINES.

016160*    "BEST" PERFORMANCE MEANS THE SMALLEST SPREAD SCORE - THE
016170*    PROJECT'S FORECASTING HAS BEEN MOST PREDICTABLE MONTH TO
016180*    MONTH, REGARDLESS OF WHETHER IT RAN OVER OR UNDER BUDGET
016190*    FOR THE YEAR.  THE RANK FLAGS ARE RESET AGAIN HERE -
016200*    A PROJECT ON THE OVERSPEND LIST CAN STILL BE THE BEST
016210*    PERFORMER.
016220     WRITE PRTLINE FROM BEST-PERF-TITLE AFTER ADVANCING 2 LINES.
016230     PERFORM 9150-RESET-RANK-FLAGS
016240         VARYING WS-SCAN-SUB FROM 1 BY 1
016250         UNTIL WS-SCAN-SUB > T-PROJECT-COUNT.
016260     PERFORM 3605-EMIT-BEST-LINE
016270         VARYING RANK-OUT-SUB FROM 1 BY 1
016280         UNTIL RANK-OUT-SUB > TOP-N-PERFORMANCE.

016300*    "WORST" IS THE MIRROR IMAGE - LARGEST SPREAD SCORE, LEAST
016310*    PREDICTABLE FORECASTING.  A FRESH RESET PASS SO THE BEST-
016320*    PERFORMER SELECTIONS ABOVE DO NOT BLOCK A PROJECT FROM
016330*    ALSO SHOWING UP HERE IF IT GENUINELY QUALIFIES (IT WILL
016340*    NOT, SINCE BEST AND WORST ARE OPPOSITE ENDS OF THE SAME
016350*    SCALE, BUT THE RESET KEEPS THIS SECTION INDEPENDENT OF
016360*    THE ONE ABOVE RATHER THAN RELYING ON THAT FACT).
016370     WRITE PRTLINE FROM WORST-PERF-TITLE AFTER ADVANCING 2 LINES.
016380     PERFORM 9150-RESET-RANK-FLAGS
016390         VARYING WS-SCAN-SUB FROM 1 BY 1
016400         UNTIL WS-SCAN-SUB > T-PROJECT-COUNT.
016410     PERFORM 3606-EMIT-WORST-LINE
016420         VARYING RANK-OUT-SUB FROM 1 BY 1
016430         UNTIL RANK-OUT-SUB > TOP-N-PERFORMANCE.

016450 3600-EXIT.
016460     EXIT.

016480*    3605-EMIT-BEST-LINE - ONE LINE PER CALL AGAINST 9500-FIND-
016490*    MIN-SPREAD, SAME SKIP-IF-NONE-LEFT GUARD AS EVERY OTHER
016500*    EMIT PARAGRAPH IN THIS PROGRAM.
016510 3605-EMIT-BEST-LINE.
016520     PERFORM 9500-FIND-MIN-SPREAD.
016530     IF RANK-BEST-SUB > ZERO
016540         SET RANK-ITEM-USED (RANK-BEST-SUB) TO TRUE
016550         MOVE T-PROJECT-NAME (RANK-BEST-SUB)  TO O-P-PROJECT-NAME
016560         MOVE T-SPREAD-SCORE (RANK-BEST-SUB)  TO O-P-SPREAD-SCORE
016570         WRITE PRTLINE FROM PERFORMANCE-LINE AFTER ADVANCING 1 LINES
016580     END-IF.

016600 3605-EXIT.
016610     EXIT.

016630*    3606-EMIT-WORST-LINE - MIRROR OF 3605 ABOVE, AGAINST
016640*    9600-FIND-MAX-SPREAD.
016650 3606-EMIT-WORST-LINE.
016660     PERFORM 9600-FIND-MAX-SPREAD.
016670     IF RANK-BEST-SUB > ZERO
016680         SET RANK-ITEM-USED (RANK-BEST-SUB) TO TRUE
016690         MOVE T-PROJECT-NAME (RANK-BEST-SUB)  TO O-P-PROJECT-NAME
016700         MOVE T-SPREAD-SCORE (RANK-BEST-SUB)  TO O-P-SPREAD-SCORE
016710         WRITE PRTLINE FROM PERFORMANCE-LINE AFTER ADVANCING 1 LINES
016720     END-IF.

016740 3606-EXIT.
016750     EXIT.

016770*    3900-CLOSE-FILES - ALL THREE FILES, INPUT AND BOTH
016780*    OUTPUTS, IN ONE CLOSE STATEMENT BEFORE STOP RUN.
016790 3900-CLOSE-FILES.
016800     CLOSE PROJECTS-FILE
016810           ENRICHED-FILE
016820           REPORT-FILE.

016840 3900-EXIT.
016850     EXIT.

016870*    ----------------------------------------------------------
016880*    9000-READ - STANDARD SEQUENTIAL READ / EOF SWITCH.
016890*    ----------------------------------------------------------
016900 9000-READ.
016910     READ PROJECTS-FILE
016920         AT END
016930             MOVE "NO" TO MORE-RECS
016940     END-READ.

016960 9000-EXIT.
016970     EXIT.

016990*    ----------------------------------------------------------
017000*    9100-REPORT-HEADING - PAGE HEADING, BUMPS THE PAGE
017010*    COUNTER.  PATTERNED ON THE SHOP'S STANDARD 9900-HEADING.
017020*    ----------------------------------------------------------
017030 9100-REPORT-HEADING.
017040*    THIS PROGRAM ONLY EVER TITLES THE REPORT ONCE, AT THE TOP
017050*    OF 3000-CLOSING, SO C-PCTR NEVER GOES PAST 1 IN PRACTICE -
017060*    IT IS KEPT AS A TRUE PAGE COUNTER (RATHER THAN A VALUE 1
017070*    CONSTANT) SO A FUTURE MULTI-PAGE-HEADING ENHANCEMENT CAN
017080*    CALL THIS PARAGRAPH AGAIN WITHOUT TOUCHING THE LAYOUT.
017090     ADD 1 TO C-PCTR.
017100     MOVE O-RUN-DATE TO O-TITLE-DATE.
017110     MOVE C-PCTR     TO O-PCTR.
017120     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING C01.
017130     WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 1 LINES.
017140     MOVE WS-CURRENT-FY TO O-FY.
017150     WRITE PRTLINE FROM FY-LINE AFTER ADVANCING 1 LINES.

017170 9100-EXIT.
017180     EXIT.

017200*    ----------------------------------------------------------
017210*    9150-RESET-RANK-FLAGS - CLEAR THE "ALREADY SELECTED" FLAG
017220*    TABLE BEFORE EACH FRESH RANKING PASS OVER PROJECT-TBL.
017230*    ----------------------------------------------------------
017240 9150-RESET-RANK-FLAGS.
017250*    ONE TABLE ENTRY PER CALL - DRIVEN BY A VARYING PERFORM
017260*    OVER THE FULL PROJECT COUNT BY EVERY SECTION THAT RANKS.
017270     MOVE "N" TO RANK-USED-SW (WS-SCAN-SUB).

017290 9150-EXIT.
017300     EXIT.

017320*    ----------------------------------------------------------
017330*    9200-FIND-MAX-VARIANCE - REPEATED-MAX SCAN OVER THE
017340*    ABSOLUTE SPEND VARIANCE COLUMN, SKIPPING ENTRIES ALREADY
017350*    SELECTED.  STRICT GREATER-THAN KEEPS THE FIRST PROJECT ON
017360*    THE FILE WHEN TWO PROJECTS TIE (RULE 13).
017370*    ----------------------------------------------------------
017380 9200-FIND-MAX-VARIANCE.
017390*    RESET THE CANDIDATE BEFORE EACH SCAN - A RANK-BEST-VALUE
017400*    OF ZERO MEANS "NOTHING FOUND YET" SINCE ABSOLUTE SPEND
017410*    VARIANCE CAN NEVER BE NEGATIVE.
017420     MOVE ZERO TO RANK-BEST-SUB.
017430     MOVE ZERO TO RANK-BEST-VALUE.
017440     PERFORM 9205-CHECK-MAX-VARIANCE
017450         VARYING RANK-SCAN-SUB FROM 1 BY 1
017460         UNTIL RANK-SCAN-SUB > T-PROJECT-COUNT.

017480 9200-EXIT.
017490     EXIT.

017510*    9205-CHECK-MAX-VARIANCE - ONE TABLE ENTRY.  SKIP ANYTHING
017520*    ALREADY PICKED BY AN EARLIER CALL IN THIS SCAN, THEN KEEP
017530*    IT ONLY IF IT BEATS THE BEST SEEN SO FAR.
017540 9205-CHECK-MAX-VARIANCE.
017550     IF NOT RANK-ITEM-USED (RANK-SCAN-SUB)
017560         IF T-ABS-SPEND-VAR (RANK-SCAN-SUB) > RANK-BEST-VALUE
017570             MOVE T-ABS-SPEND-VAR (RANK-SCAN-SUB) TO RANK-BEST-VALUE
017580             MOVE RANK-SCAN-SUB TO RANK-BEST-SUB
017590         END-IF
017600     END-IF.

017620 9205-EXIT.
017630     EXIT.

017650*    ----------------------------------------------------------
017660*    9300-FIND-MAX-OVERSPEND - ONLY PROJECTS WITH OVERSPEND
017670*    GREATER THAN ZERO ARE ELIGIBLE (RULE 12).
017680*    ----------------------------------------------------------
017690 9300-FIND-MAX-OVERSPEND.
017700*    SAME REPEATED-MAX PATTERN AS 9200 ABOVE, AGAINST THE
017710*    OVERSPEND COLUMN INSTEAD OF ABSOLUTE SPEND VARIANCE.
017720     MOVE ZERO TO RANK-BEST-SUB.
017730     MOVE ZERO TO RANK-BEST-VALUE.
017740     PERFORM 9305-CHECK-MAX-OVERSPEND
017750         VARYING RANK-SCAN-SUB FROM 1 BY 1
017760         UNTIL RANK-SCAN-SUB > T-PROJECT-COUNT.

017780 9300-EXIT.
017790     EXIT.

017810*    9305-CHECK-MAX-OVERSPEND - "GREATER THAN RANK-BEST-VALUE"
017820*    (STARTING AT ZERO) AUTOMATICALLY EXCLUDES ANY PROJECT
017830*    WHOSE T-OVERSPEND IS ZERO, WHICH IS EXACTLY RULE 12'S
017840*    "OVERSPEND MUST BE GREATER THAN ZERO TO BE ELIGIBLE."
017850 9305-CHECK-MAX-OVERSPEND.
017860     IF NOT RANK-ITEM-USED (RANK-SCAN-SUB)
017870         IF T-OVERSPEND (RANK-SCAN-SUB) > RANK-BEST-VALUE
017880             MOVE T-OVERSPEND (RANK-SCAN-SUB) TO RANK-BEST-VALUE
017890             MOVE RANK-SCAN-SUB TO RANK-BEST-SUB
017900         END-IF
017910     END-IF.

017930 9305-EXIT.
017940     EXIT.

017960*    ----------------------------------------------------------
017970*    9400-FIND-MAX-UNDERSPEND - ONLY PROJECTS WITH UNDERSPEND
017980*    GREATER THAN ZERO ARE ELIGIBLE (RULE 12).
017990*    ----------------------------------------------------------
018000 9400-FIND-MAX-UNDERSPEND.
018010*    RANK-BEST-SUB IS LEFT AT ZERO WHEN NO PROJECT QUALIFIES -
018020*    3500-BUDGET-IMPACT TESTS FOR THAT BEFORE PRINTING A LINE
018030*    SO AN ALL-ZERO UNDERSPEND COLUMN DOES NOT BLOW UP THE
018040*    REALLOCATION SUGGESTION.
018050     MOVE ZERO TO RANK-BEST-SUB.
018060     MOVE ZERO TO RANK-BEST-VALUE.
018070     PERFORM 9405-CHECK-MAX-UNDERSPEND
018080         VARYING RANK-SCAN-SUB FROM 1 BY 1
018090         UNTIL RANK-SCAN-SUB > T-PROJECT-COUNT.

018110 9400-EXIT.
018120     EXIT.

018140*    9405-CHECK-MAX-UNDERSPEND - MIRROR IMAGE OF 9305 ABOVE
018150*    AGAINST T-UNDERSPEND INSTEAD OF T-OVERSPEND.  A PROJECT
018160*    CANNOT BE BOTH OVER AND UNDER SPENT IN THE SAME MONTH SO
018170*    THE TWO SCANS NEVER FIGHT OVER THE SAME ROW, BUT THEY ARE
018180*    KEPT AS SEPARATE PARAGRAPHS RATHER THAN ONE PARAMETER-
018190*    DRIVEN ROUTINE BECAUSE THAT IS HOW THE SHOP WROTE THE
018200*    EARLIER RANKING PASSES (9200/9300) AND CONSISTENCY BEATS
018210*    CLEVERNESS HERE.
018220 9405-CHECK-MAX-UNDERSPEND.
018230     IF NOT RANK-ITEM-USED (RANK-SCAN-SUB)
018240         IF T-UNDERSPEND (RANK-SCAN-SUB) > RANK-BEST-VALUE
018250             MOVE T-UNDERSPEND (RANK-SCAN-SUB) TO RANK-BEST-VALUE
018260             MOVE RANK-SCAN-SUB TO RANK-BEST-SUB
018270         END-IF
018280     END-IF.

018300 9405-EXIT.
018310     EXIT.

018330*    ----------------------------------------------------------
018340*    9500-FIND-MIN-SPREAD - REPEATED-MIN SCAN FOR THE MOST
018350*    PREDICTABLE PROJECTS (SMALLEST SPREAD SCORE).
018360*    ----------------------------------------------------------
018370 9500-FIND-MIN-SPREAD.
018380*    UNLIKE THE OVER/UNDERSPEND SCANS, A SPREAD SCORE OF ZERO
018390*    IS A PERFECTLY LEGITIMATE (IN FACT THE BEST POSSIBLE)
018400*    VALUE, SO THIS PASS CANNOT SEED RANK-BEST-VALUE AT ZERO
018410*    AND LOOK FOR "GREATER THAN" THE WAY 9300/9400 DO.  THE
018420*    FIRST UNUSED ROW ENCOUNTERED SEEDS THE COMPARISON INSIDE
018430*    9505-CHECK-MIN-SPREAD INSTEAD.
018440     MOVE ZERO TO RANK-BEST-SUB.
018450     MOVE ZERO TO RANK-BEST-VALUE.
018460     PERFORM 9505-CHECK-MIN-SPREAD
018470         VARYING RANK-SCAN-SUB FROM 1 BY 1
018480         UNTIL RANK-SCAN-SUB > T-PROJECT-COUNT.

018500 9500-EXIT.
018510     EXIT.

018530*    9505-CHECK-MIN-SPREAD - THE RANK-BEST-SUB = ZERO TEST
018540*    BELOW IS THE SEED STEP DESCRIBED ABOVE: THE FIRST
018550*    UNUSED PROJECT SCANNED BECOMES THE CANDIDATE OUTRIGHT,
018560*    AND EVERY SUBSEQUENT UNUSED PROJECT ONLY DISPLACES IT
018570*    WHEN ITS SPREAD SCORE IS STRICTLY SMALLER.
018580 9505-CHECK-MIN-SPREAD.
018590     IF NOT RANK-ITEM-USED (RANK-SCAN-SUB)
018600         IF RANK-BEST-SUB = ZERO
018610             MOVE T-SPREAD-SCORE (RANK-SCAN-SUB) TO RANK-BEST-VALUE
018620             MOVE RANK-SCAN-SUB TO RANK-BEST-SUB
018630         ELSE
018640             IF T-SPREAD-SCORE (RANK-SCAN-SUB) < RANK-BEST-VALUE
018650                 MOVE T-SPREAD-SCORE (RANK-SCAN-SUB) TO RANK-BEST-VALUE
018660                 MOVE RANK-SCAN-SUB TO RANK-BEST-SUB
018670             END-IF
018680         END-IF
018690     END-IF.

018710 9505-EXIT.
018720     EXIT.

018740*    ----------------------------------------------------------
018750*    9600-FIND-MAX-SPREAD - REPEATED-MAX SCAN FOR THE LEAST
018760*    PREDICTABLE PROJECTS (LARGEST SPREAD SCORE).
018770*    ----------------------------------------------------------
018780 9600-FIND-MAX-SPREAD.
018790*    HERE A SPREAD SCORE OF ZERO IS NEVER THE WINNER (A LEVEL
018800*    SPEND PATTERN IS THE LEAST INTERESTING CASE FOR THE
018810*    "WORST" SIDE OF THE PERFORMANCE-RANK REPORT), SO THIS
018820*    PASS CAN SAFELY GO BACK TO SEEDING RANK-BEST-VALUE AT
018830*    ZERO AND SCANNING FOR "GREATER THAN", THE SAME IDIOM AS
018840*    9200/9300.
018850     MOVE ZERO TO RANK-BEST-SUB.
018860     MOVE ZERO TO RANK-BEST-VALUE.
018870     PERFORM 9605-CHECK-MAX-SPREAD
018880         VARYING RANK-SCAN-SUB FROM 1 BY 1
018890         UNTIL RANK-SCAN-SUB > T-PROJECT-COUNT.

018910 9600-EXIT.
018920     EXIT.

018940 9605-CHECK-MAX-SPREAD.
018950     IF NOT RANK-ITEM-USED (RANK-SCAN-SUB)
018960         IF T-SPREAD-SCORE (RANK-SCAN-SUB) > RANK-BEST-VALUE
018970             MOVE T-SPREAD-SCORE (RANK-SCAN-SUB) TO RANK-BEST-VALUE
018980             MOVE RANK-SCAN-SUB TO RANK-BEST-SUB
018990         END-IF
019000     END-IF.

019020 9605-EXIT.
019030     EXIT.

019050*    ----------------------------------------------------------
019060*    9700-CLEANSE-AMOUNT - SHARED TEXT-TO-NUMBER SCRUBBER.
019070*    THE SHOP'S FEEDS FROM PLANNING CARRY COMMAS AND STRAY
019080*    BLANKS IN THE MONEY COLUMNS (E.G. "1,234,567.89") AND
019090*    OCCASIONALLY A WHOLLY BLANK FIELD WHEN A PROJECT HAS NO
019100*    PRIOR-YEAR HISTORY.  THIS ROUTINE COMPACTS THE DIGITS,
019110*    SPLITS ON THE DECIMAL POINT, AND BUILDS A SIGNED NUMERIC
019120*    RESULT WITHOUT RELYING ON THE COMPILER'S NUMVAL FUNCTION.
019130*    ----------------------------------------------------------
019140 9700-CLEANSE-AMOUNT.
019150*    CLEAR THE WORK FIELDS FOR THIS CALL BEFORE TOUCHING
019160*    WS-CLEAN-IN - 9700 IS RE-ENTERED ONCE PER DOLLAR FIELD
019170*    PER PROJECT RECORD (SEE THE EIGHT PERFORM 9700 CALLS IN
019180*    2100-CLEANSE-SCALARS AND 2150-CLEANSE-MONTHS) SO NOTHING
019190*    MAY BE LEFT OVER FROM THE PREVIOUS FIELD.
019200     MOVE "N" TO WS-CLEAN-ABSENT-SW.
019210     MOVE "N" TO WS-NEG-SW.
019220     MOVE SPACES TO WS-COMPACT-AMT.
019230     MOVE ZERO TO WS-COMPACT-LEN WS-DOT-SUB.
019240     MOVE SPACES TO WS-INTEGER-TEXT.
019250     MOVE "00" TO WS-DECIMAL-TEXT.

019270*    A WHOLLY BLANK DOLLAR FIELD MEANS THE PLANNING FEED HAD
019280*    NOTHING FOR THIS PROJECT IN THIS COLUMN (COMMON FOR A
019290*    BRAND-NEW PROJECT WITH NO PRIOR-YEAR HISTORY).  TREAT IT
019300*    AS ZERO RATHER THAN REJECTING THE RECORD.
019310     IF WS-CLEAN-IN = SPACES
019320         MOVE "Y" TO WS-CLEAN-ABSENT-SW
019330         MOVE ZERO TO WS-CLEAN-OUT
019340         GO TO 9700-EXIT
019350     END-IF.

019370*    SEVENTEEN CHARACTER POSITIONS COVERS THE WIDEST DOLLAR
019380*    FIELD ON ANY PLANNING LAYOUT THIS PROGRAM READS,
019390*    INCLUDING COMMAS, A LEADING SIGN, AND A DECIMAL POINT.
019400     PERFORM 9705-SCAN-ONE-CHAR
019410         VARYING WS-SCAN-SUB FROM 1 BY 1 UNTIL WS-SCAN-SUB > 17.

019430     IF WS-COMPACT-LEN = ZERO
019440         MOVE "Y" TO WS-CLEAN-ABSENT-SW
019450         MOVE ZERO TO WS-CLEAN-OUT
019460         GO TO 9700-EXIT
019470     END-IF.

019490*    WS-DOT-SUB WAS STAMPED WITH THE POSITION OF THE DECIMAL
019500*    POINT (IF ANY) BY 9705-SCAN-ONE-CHAR AS IT BUILT THE
019510*    COMPACTED DIGIT STRING.  A FIELD WITH NO DECIMAL POINT
019520*    IS TREATED AS WHOLE DOLLARS, CENTS ZERO.
019530     IF WS-DOT-SUB > ZERO
019540         UNSTRING WS-COMPACT-AMT (1:WS-COMPACT-LEN)
019550             DELIMITED BY "."
019560             INTO WS-INTEGER-TEXT WS-DECIMAL-TEXT
019570     ELSE
019580         MOVE WS-COMPACT-AMT (1:WS-COMPACT-LEN) TO WS-INTEGER-TEXT
019590         MOVE "00" TO WS-DECIMAL-TEXT
019600     END-IF.

019620     INSPECT WS-INTEGER-TEXT REPLACING LEADING SPACE BY ZERO.
019630     INSPECT WS-DECIMAL-TEXT REPLACING LEADING SPACE BY ZERO.

019650     COMPUTE WS-UNSIGNED-RESULT =
019660         WS-INTEGER-NUM + (WS-DECIMAL-NUM / 100).

019680*    THE SIGN IS CARRIED SEPARATELY IN WS-NEG-SW RATHER THAN
019690*    IN THE COMPACTED TEXT BECAUSE THE UNSTRING ABOVE SPLITS
019700*    ON THE DECIMAL POINT ONLY - A LEADING MINUS WOULD END UP
019710*    GLUED TO THE FIRST DIGIT OF WS-INTEGER-TEXT AND FAIL THE
019720*    NUMERIC-TEXT CLASS TEST.  APPLYING THE SIGN HERE, AFTER
019730*    THE UNSIGNED VALUE IS BUILT, SIDESTEPS THAT.
019740     IF WS-NEGATIVE-AMT
019750         COMPUTE WS-CLEAN-OUT = WS-UNSIGNED-RESULT * -1
019760     ELSE
019770         MOVE WS-UNSIGNED-RESULT TO WS-CLEAN-OUT
019780     END-IF.

019800 9700-EXIT.
019810     EXIT.

019830*    9705-SCAN-ONE-CHAR - EXAMINES ONE INPUT CHARACTER AT A
019840*    TIME AND KEEPS ONLY DIGITS AND THE DECIMAL POINT, WHICH
019850*    IS HOW THE COMMAS AND STRAY BLANKS DESCRIBED IN THE
019860*    9700 BANNER GET DROPPED WITHOUT A SEPARATE EDIT PASS.
019870 9705-SCAN-ONE-CHAR.
019880     IF WS-CLEAN-IN (WS-SCAN-SUB:1) = "-"
019890         MOVE "Y" TO WS-NEG-SW
019900     ELSE
019910         IF WS-CLEAN-IN (WS-SCAN-SUB:1) NUMERIC-TEXT
019920         OR WS-CLEAN-IN (WS-SCAN-SUB:1) = "."
019930             ADD 1 TO WS-COMPACT-LEN
019940             MOVE WS-CLEAN-IN (WS-SCAN-SUB:1)
019950                 TO WS-COMPACT-AMT (WS-COMPACT-LEN:1)
019960             IF WS-CLEAN-IN (WS-SCAN-SUB:1) = "."
019970                 MOVE WS-COMPACT-LEN TO WS-DOT-SUB
019980             END-IF
019990         END-IF
020000     END-IF.

020020 9705-EXIT.
020030     EXIT.
